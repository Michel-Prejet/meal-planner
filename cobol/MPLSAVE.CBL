000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MPLSAVE.
000300 AUTHOR. RONALD S MASON.
000400 INSTALLATION. DIETARY COUNSELING SYSTEMS.
000500 DATE-WRITTEN. 04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL DIETARY COUNSELING USE ONLY.
000800******************************************************************
000900*REMARKS.                                                        *
001000* LOADS THE WEEKLY MEAL PLAN DATA FILE INTO THE IN-MEMORY WEEK/  *
001100* DAY/MEAL/INGREDIENT TABLE, REJECTS ANY LINE THAT FAILS FIELD   *
001200* EDIT, THEN REWRITES THE FILE FROM THE TABLE SO EVERY WEEK ON   *
001300* FILE COMES BACK OUT IN A CANONICAL ORDER WITH ONE PLACEHOLDER  *
001400* LINE FOR ANY DAY, MEAL OR INGREDIENT SLOT THAT HAS NO CONTENT. *
001500* RUN THIS STEP BEFORE MPLWKRPT/MPLSHOP WHEN THE FILE HAS BEEN   *
001600* HAND-EDITED, SINCE NEITHER OF THOSE JOBS RESEQUENCES THE FILE. *
001700******************************************************************
001800*  MODIFICATION HISTORY:                                        *
001900*                                                                *
002000*  04/02/1991  RSM  ORIGINAL - REQUEST 91-118.  REPLACES THE OLD *
002100*              KEYED PLAN MASTER SAVE STEP.                     *
002200*  09/14/1992  RSM  RUN CANCELS WITH A NON-ZERO RETURN CODE WHEN *
002300*              ANY LINE IS REJECTED, SO THE JCL CAN TEST IT.     *
002400*  03/03/1996  RSM  REWRITE PHASE NOW WALKS THE FIXED SUNDAY-   *
002500*              SATURDAY DAY SLOTS IN ORDER INSTEAD OF FILE       *
002600*              ORDER, SO A REPEATED SAVE PRODUCES THE SAME FILE. *
002700*  02/09/1999  TDW  Y2K - CONFIRMED WEEK-ANCHOR-DATE IS ALREADY  *
002800*              CCYY-MM-DD ON THE TABLE.  NO CODE CHANGE.  SIGNED *
002900*              OFF, CHG PKG Y2K-0447.                            *
003000*  06/17/2001  KLP  ADDED THE REJECT COUNT TO THE END-OF-JOB     *
003100*              DISPLAY, REQUEST 01-206.                         *
003200*  11/03/2004  KLP  PLACEHOLDER LINES NOW CARRY THE 5-FIELD      *
003300*              FORMAT ONLY - AN EMPTY SLOT NEVER HAS NUTRITION   *
003400*              FIGURES TO WRITE.  REQUEST 04-390.                *
003410*  08/14/2012  DGH  QTY/CARB/FAT/PROTEIN WERE GOING OUT ON THE   *
003420*              FILE WITH NO DECIMAL POINT - THE NEXT LOAD READ   *
003430*              THE DIGITS AS ONE INTEGER AND BLEW THE VALUE UP   *
003440*              100X.  4070/4080 NOW MOVE THROUGH A ZERO-FILLED   *
003450*              EDITED WORK FIELD SO THE POINT ACTUALLY GOES OUT. *
003460*              REQUEST 12-233.                                   *
003470*  08/21/2012  DGH  A WEEK WITH NOTHING ON IT WAS COMING BACK    *
003472*              OUT AS SEVEN SEPARATE DAY PLACEHOLDER LINES       *
003474*              INSTEAD OF THE ONE-LINE WEEK PLACEHOLDER.  4010   *
003476*              NOW CHECKS ALL SEVEN DAY SLOTS FIRST - IF NONE OF *
003478*              THEM HAVE A MEAL ON THEM, IT WRITES THE SINGLE    *
003480*              ANCHOR,*,*,*,* LINE AND SKIPS THE DAY LOOP; AN    *
003482*              INDIVIDUAL EMPTY DAY IN AN OTHERWISE-USED WEEK    *
003484*              NOW WRITES NOTHING AT ALL, SINCE THAT LEVEL HAS   *
003486*              NO PLACEHOLDER FORM OF ITS OWN.  REQUEST 12-241.  *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. HP-9000.
003900 OBJECT-COMPUTER. HP-9000.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS WS-SUPPRESS-REJECT-LIST
004300            OFF STATUS IS WS-SHOW-REJECT-LIST.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     COPY PLNSEL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  PLAN-FILE
005100     LABEL RECORD STANDARD
005200     DATA RECORD PLAN-REC.
005300 01  PLAN-REC                        PIC X(132).
005400*
005500 WORKING-STORAGE SECTION.
005600 01  WS-RUN-SWITCHES.
005700     05  WS-UPSI-SW                  PIC X     VALUE "N".
005800         88  WS-SUPPRESS-REJECT-LIST     VALUE "Y".
005900         88  WS-SHOW-REJECT-LIST          VALUE "N".
006000 01  WS-RUN-DATE                     PIC 9(8) VALUE ZERO.
006100 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
006200     05  WS-RUN-CCYY                 PIC 9(4).
006300     05  WS-RUN-MM                   PIC 99.
006400     05  WS-RUN-DD                   PIC 99.
006500 01  WS-OUT-REC                      PIC X(132) VALUE SPACES.
006600 01  WS-OUT-FIELD-COUNT              PIC 9 COMP-3 VALUE ZERO.
006700 01  WS-OUT-BASE                     PIC X(96)  VALUE SPACES.
006800 01  WS-OUT-SUFFIX                   PIC X(36)  VALUE SPACES.
006810*    UNSIGNED, ZERO-FILLED EDITED WORK FIELDS FOR THE OUTPUT      DGH1208
006820*    LINE - AN ACTUAL DECIMAL POINT HAS TO GO OUT ON THE FILE OR  DGH1208
006830*    THE NEXT LOAD READS THE DIGITS AS ONE BIG INTEGER.           DGH1208
006840 01  WS-OUT-QTY-ED                   PIC 9(5).99 VALUE ZERO.      DGH1208
006850 01  WS-OUT-CARB-ED                  PIC 9(3).99 VALUE ZERO.      DGH1208
006860 01  WS-OUT-FAT-ED                   PIC 9(3).99 VALUE ZERO.      DGH1208
006870 01  WS-OUT-PROTEIN-ED               PIC 9(3).99 VALUE ZERO.      DGH1208
006900*
007000 COPY PLNREC.
007100 COPY WEKTAB.
007200 COPY VALCAT.
007300*
007400 PROCEDURE DIVISION.
007500*
007600 1000-MAIN-RTN.
007700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
007800     PERFORM 3000-LOAD-PLAN-FILE THRU 3000-LOAD-PLAN-FILE-EXIT.
007900     DISPLAY "MPLSAVE - LINES READ    : " WS-PLN-READ-CT.
008000     DISPLAY "MPLSAVE - LINES LOADED   : " WS-PLN-LOADED-CT.
008100     DISPLAY "MPLSAVE - LINES REJECTED : " WS-PLN-REJECT-CT.      KLP0106
008200     PERFORM 4000-REWRITE-PLAN-FILE THRU
008300             4000-REWRITE-PLAN-FILE-EXIT.
008400     IF WS-PLN-REJECT-CT > ZERO
008500         MOVE 4 TO RETURN-CODE                                    RSM9209
008600     END-IF.
008700     STOP RUN.
008800*
008900*----------- REBUILD PLAN-FILE FROM THE IN-MEMORY TABLE ------------
009000 4000-REWRITE-PLAN-FILE.
009100     OPEN OUTPUT PLAN-FILE.
009200     PERFORM 4010-WRITE-ONE-WEEK
009300         VARYING WK-SUB FROM 1 BY 1
009400         UNTIL WK-SUB > WEEK-COUNT.
009500     CLOSE PLAN-FILE.
009600 4000-REWRITE-PLAN-FILE-EXIT.
009700     EXIT.
009800*
009900 4010-WRITE-ONE-WEEK.                                             RSM9603
009910*    08/21/2012 DGH - CHECK THE WHOLE WEEK FOR A MEAL BEFORE       DGH1208
009920*    WALKING THE DAY SLOTS.  A WEEK WITH NOTHING ON ANY OF ITS     DGH1208
009930*    SEVEN DAYS WRITES THE ONE-LINE WEEK PLACEHOLDER INSTEAD OF    DGH1208
009940*    SEVEN DAY PLACEHOLDER LINES.  REQUEST 12-241.                 DGH1208
009950     MOVE "N" TO WK-ANY-MEALS-SW.                                  DGH1208
009960     PERFORM 4015-CHECK-DAY-FOR-MEALS                              DGH1208
009970         VARYING DY-SUB FROM 1 BY 1                                DGH1208
009980         UNTIL DY-SUB > DAY-COUNT (WK-SUB).                        DGH1208
009990     IF WK-ANY-MEALS                                               DGH1208
010000         PERFORM 4020-WRITE-ONE-DAY
010100             VARYING DY-SUB FROM 1 BY 1
010200             UNTIL DY-SUB > DAY-COUNT (WK-SUB)                     DGH1208
010210     ELSE                                                          DGH1208
010220         PERFORM 4050-BUILD-WEEK-PLACEHOLDER-LINE                  DGH1208
010230         PERFORM 4090-WRITE-OUT-REC                                DGH1208
010240     END-IF.                                                       DGH1208
010300 4010-WRITE-ONE-WEEK-EXIT.
010400     EXIT.
010500*
010510 4015-CHECK-DAY-FOR-MEALS.                                         DGH1208
010520     IF DAY-MEAL-COUNT (WK-SUB DY-SUB) > ZERO                      DGH1208
010530         SET WK-ANY-MEALS TO TRUE                                  DGH1208
010540     END-IF.                                                       DGH1208
010550 4015-CHECK-DAY-FOR-MEALS-EXIT.                                    DGH1208
010560     EXIT.                                                         DGH1208
010570*
010600 4020-WRITE-ONE-DAY.                                              RSM9603
010610*    08/21/2012 DGH - A DAY WITH NO MEALS ON IT NOW WRITES         DGH1208
010620*    NOTHING; THE PLACEHOLDER FOR AN EMPTY DAY WENT AWAY WITH      DGH1208
010630*    4050 - ONLY A WHOLLY EMPTY WEEK GETS A PLACEHOLDER LINE.      DGH1208
010640*    REQUEST 12-241.                                               DGH1208
010700     IF DAY-MEAL-COUNT (WK-SUB DY-SUB) > ZERO                      DGH1208
011100         PERFORM 4030-WRITE-ONE-MEAL
011200             VARYING ML-SUB FROM 1 BY 1
011300             UNTIL ML-SUB > DAY-MEAL-COUNT (WK-SUB DY-SUB)
011400     END-IF.
011500 4020-WRITE-ONE-DAY-EXIT.
011600     EXIT.
011700*
011800 4030-WRITE-ONE-MEAL.                                             RSM9603
011900     IF MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB) = ZERO
012000         PERFORM 4060-BUILD-MEAL-ONLY-LINE
012100         PERFORM 4090-WRITE-OUT-REC
012200     ELSE
012300         PERFORM 4040-WRITE-ONE-INGREDIENT
012400             VARYING IG-SUB FROM 1 BY 1
012500             UNTIL IG-SUB >
012600                   MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
012700     END-IF.
012800 4030-WRITE-ONE-MEAL-EXIT.
012900     EXIT.
013000*
013100 4040-WRITE-ONE-INGREDIENT.
013200     PERFORM 4070-BUILD-INGREDIENT-LINE.
013300     PERFORM 4090-WRITE-OUT-REC.
013400 4040-WRITE-ONE-INGREDIENT-EXIT.
013500     EXIT.
013600*
013700*----------- BUILD A "NOTHING ON THIS WEEK" LINE -------------------
013710*    08/21/2012 DGH - REBUILT AS THE WEEK-LEVEL PLACEHOLDER.       DGH1208
013720*    THE OLD PER-DAY FORM (ANCHOR,DAYNAME,*,*,*) IS GONE - AN      DGH1208
013730*    EMPTY DAY BY ITSELF NO LONGER WRITES A LINE AT ALL.           DGH1208
013740*    REQUEST 12-241.                                               DGH1208
013800 4050-BUILD-WEEK-PLACEHOLDER-LINE.                                 DGH1208
013900     MOVE SPACES TO WS-OUT-REC.
014000     STRING WEEK-ANCHOR-DATE (WK-SUB)  DELIMITED BY SIZE
014100            ",*,*,*,*"                 DELIMITED BY SIZE           DGH1208
014400         INTO WS-OUT-REC.
014500 4050-BUILD-WEEK-PLACEHOLDER-LINE-EXIT.                            DGH1208
014600     EXIT.
014700*
014800*----------- BUILD A "MEAL WITH NO INGREDIENTS" LINE ---------------
014900 4060-BUILD-MEAL-ONLY-LINE.                                       KLP0411
015000     MOVE SPACES TO WS-OUT-REC.
015100     STRING WEEK-ANCHOR-DATE (WK-SUB)  DELIMITED BY SIZE
015200            ","                        DELIMITED BY SIZE
015300            WS-DAY-NAME-ENTRY (DY-SUB) DELIMITED BY SPACE
015400            ","                        DELIMITED BY SIZE
015500            MEAL-NAME (WK-SUB DY-SUB ML-SUB)
015600                                        DELIMITED BY SPACE
015700            ",*,*"                     DELIMITED BY SIZE
015800         INTO WS-OUT-REC.
015900 4060-BUILD-MEAL-ONLY-LINE-EXIT.
016000     EXIT.
016100*
016200*----------- BUILD A FULL 5 OR 8 FIELD INGREDIENT LINE -------------
016300 4070-BUILD-INGREDIENT-LINE.
016400     MOVE INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB)            DGH1208
016450         TO WS-OUT-QTY-ED.                                        DGH1208
016600     MOVE SPACES TO WS-OUT-BASE.
016700     MOVE SPACES TO WS-OUT-SUFFIX.
016800     STRING WEEK-ANCHOR-DATE (WK-SUB)  DELIMITED BY SIZE
016900            ","                        DELIMITED BY SIZE
017000            WS-DAY-NAME-ENTRY (DY-SUB) DELIMITED BY SPACE
017100            ","                        DELIMITED BY SIZE
017200            MEAL-NAME (WK-SUB DY-SUB ML-SUB)
017300                                        DELIMITED BY SPACE
017400            ","                        DELIMITED BY SIZE
017500            INGREDIENT-NAME (WK-SUB DY-SUB ML-SUB IG-SUB)
017600                                        DELIMITED BY SPACE
017700            ","                        DELIMITED BY SIZE
017800            WS-OUT-QTY-ED              DELIMITED BY SIZE          DGH1208
017900         INTO WS-OUT-BASE.
018000     IF INGREDIENT-NUTRITION-PRESENT (WK-SUB DY-SUB ML-SUB IG-SUB)
018100         PERFORM 4080-BUILD-NUTRITION-SUFFIX
018200     END-IF.
018300     MOVE SPACES TO WS-OUT-REC.
018400     STRING WS-OUT-BASE                DELIMITED BY SPACE
018500            WS-OUT-SUFFIX              DELIMITED BY SPACE
018600         INTO WS-OUT-REC.
018700 4070-BUILD-INGREDIENT-LINE-EXIT.
018800     EXIT.
018900*
019000 4080-BUILD-NUTRITION-SUFFIX.
019100     MOVE INGREDIENT-CARBS-100G (WK-SUB DY-SUB ML-SUB IG-SUB)     DGH1208
019200         TO WS-OUT-CARB-ED.                                       DGH1208
019300     MOVE INGREDIENT-FAT-100G (WK-SUB DY-SUB ML-SUB IG-SUB)       DGH1208
019400         TO WS-OUT-FAT-ED.                                        DGH1208
019500     MOVE INGREDIENT-PROTEIN-100G (WK-SUB DY-SUB ML-SUB IG-SUB)   DGH1208
019600         TO WS-OUT-PROTEIN-ED.                                    DGH1208
019700     STRING ","                        DELIMITED BY SIZE
019800            WS-OUT-CARB-ED             DELIMITED BY SIZE          DGH1208
019900            ","                        DELIMITED BY SIZE
020000            WS-OUT-FAT-ED              DELIMITED BY SIZE          DGH1208
020100            ","                        DELIMITED BY SIZE
020200            WS-OUT-PROTEIN-ED          DELIMITED BY SIZE          DGH1208
020300         INTO WS-OUT-SUFFIX.
020400 4080-BUILD-NUTRITION-SUFFIX-EXIT.
020500     EXIT.
020600*
020700 4090-WRITE-OUT-REC.
020800     WRITE PLAN-REC FROM WS-OUT-REC.
020900 4090-WRITE-OUT-REC-EXIT.
021000     EXIT.
021100*
021200     COPY PLNVAL.
021300     COPY PLNLOAD.
