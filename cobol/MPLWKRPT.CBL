000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MPLWKRPT.
000300 AUTHOR. RONALD S MASON.
000400 INSTALLATION. DIETARY COUNSELING SYSTEMS.
000500 DATE-WRITTEN. 09/30/1992.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL DIETARY COUNSELING USE ONLY.
000800**************************************************************
000900* REMARKS:
001000* WEEK/MEAL/INGREDIENT DETAIL REPORT FOR THE MEAL PLAN FILE.
001100* LOADS THE FULL WEEK/DAY/MEAL/INGREDIENT TABLE, THEN WALKS IT
001200* IN ANCHOR-DATE, SUNDAY-SATURDAY, MEAL-ENTRY ORDER, PRINTING
001210* A "WEEK OF" HEADING, ONE LINE PER DAY LISTING ITS MEALS (OR     DGH1208
001220* "NO MEALS"), THEN ONE BLOCK PER MEAL WITH ITS CALORIE TOTAL     DGH1208
001230* AND ONE DETAIL LINE PER INGREDIENT SHOWING THE CARB/FAT/        DGH1208
001240* PROTEIN GRAMS AND CALORIES IT CONTRIBUTES AT THE QUANTITY ON    DGH1208
001250* THE PLAN, OR "NO NUTRITIONAL PROFILE" WHEN THE INGREDIENT       DGH1208
001260* CARRIES NO NUTRITION FIGURES AT ALL - DIETARY COUNSELING NEEDS  DGH1208
001270* TO TELL THAT APART FROM AN INGREDIENT THAT IS GENUINELY ZERO.   DGH1208
001600* CALORIES ARE 4/9/4 PER GRAM OF
001700* CARB/FAT/PROTEIN, THE SAME FACTORS DIETARY COUNSELING HAS
001800* USED SINCE THE OLD SCREEN PROGRAM.
001900**************************************************************
002000*  MODIFICATION HISTORY:
002100*
002200*   MODIFIED: 09/30/1992
002300*   PROGRAMMER: R S MASON
002400*   MODIFICATION:
002500*   MOD1. ORIGINAL - REQUEST 91-118, ADDED THE CALORIE MATH
002600*         WHEN THE NUTRITION FIELDS WERE PUT ON THE FILE.
002700*
002800*   MODIFIED: 03/03/1996
002900*   PROGRAMMER: R S MASON
003000*   MODIFICATION:
003100*   MOD2. REWORKED THE DAY LOOP TO WALK THE FIXED SUNDAY-
003200*         SATURDAY SLOTS INSTEAD OF WHATEVER ORDER THE OLD FILE
003300*         HAPPENED TO BE IN.
003400*
003500*   MODIFIED: 02/09/1999
003600*   PROGRAMMER: T D WERNER
003700*   MODIFICATION:
003800*   MOD3. Y2K REVIEW - ANCHOR DATE PRINTS STRAIGHT FROM THE
003900*         CCYY-MM-DD TEXT, NO 2-DIGIT YEAR ON THIS REPORT.
004000*         SIGNED OFF, CHG PKG Y2K-0447.
004100*
004200*   MODIFIED: 06/17/2001
004300*   PROGRAMMER: K L PARKS
004400*   MODIFICATION:
004500*   MOD4. INGREDIENTS WITH NO NUTRITION FIGURES NOW PRINT WITH
004600*         ZERO GRAMS AND ZERO CALORIES INSTEAD OF BLANK COLUMNS,
004700*         REQUEST 01-206.
004710*
004720*   MODIFIED: 08/14/2012
004730*   PROGRAMMER: D G HAAS
004740*   MODIFICATION:
004750*   MOD5. DIETARY COUNSELING COULD NOT TELL A ZERO-NUTRITION
004760*         INGREDIENT FROM ONE WITH NO PROFILE AT ALL OFF THE
004770*         COMMA-FIELD LAYOUT MOD4 LEFT US WITH.  REPLACED THE
004780*         WEEK/MEAL/INGREDIENT LINES WITH THE NARRATIVE "WEEK
004790*         OF", PER-DAY MEAL LIST AND "NO NUTRITIONAL PROFILE"
004800*         WRITE-UP THE COUNSELORS ASKED FOR, REQUEST 12-233.
004810*
004820*   MODIFIED: 08/21/2012
004830*   PROGRAMMER: D G HAAS
004840*   MODIFICATION:
004850*   MOD6. A FULL QUARTER OF WEEKS RAN THE PRINT FILE OUT AS ONE
004860*         ENDLESS PAGE.  ADDED WS-LINE-COUNT/WS-PAGE-COUNT AND
004870*         5004-CHECK-PAGE-BREAK SO THE REPORT ADVANCES TO A NEW
004880*         PAGE ONCE A WEEK'S WRITE-UP WOULD RUN PAST THE FORM.
004890*         REQUEST 12-241.
004900**************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. HP-9000.
005300 OBJECT-COMPUTER. HP-9000.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS WS-SKIP-EMPTY-DAYS
005700            OFF STATUS IS WS-SHOW-EMPTY-DAYS.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     COPY PLNSEL.
006100     SELECT PRLINE ASSIGN PRINT WS-FILENAME
006200         STATUS FL-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PLAN-FILE
006700     LABEL RECORD STANDARD
006800     DATA RECORD PLAN-REC.
006900 01  PLAN-REC                        PIC X(132).
007000 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
007100 01  LINEPR                          PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400 01  WS-RUN-SWITCHES.
007500     05  WS-UPSI-SW                  PIC X     VALUE "N".
007600         88  WS-SKIP-EMPTY-DAYS          VALUE "Y".
007700         88  WS-SHOW-EMPTY-DAYS          VALUE "N".
007710*    08/21/2012 DGH - PAGE/LINE COUNTERS FOR THE PRINT FILE, SO    DGH1208
007720*    A FULL QUARTER OF WEEKS DOESN'T ALL LAND ON ONE ENDLESS       DGH1208
007730*    PAGE.  SEE 5004-CHECK-PAGE-BREAK.  REQUEST 12-241.            DGH1208
007740 77  WS-LINE-COUNT                PIC 999 COMP-3 VALUE ZERO.       DGH1208
007750 77  WS-LINES-PER-PAGE            PIC 999 COMP-3 VALUE 55.         DGH1208
007760 77  WS-PAGE-COUNT                PIC 999 COMP-3 VALUE ZERO.       DGH1208
007800 01  FL-STATUS                       PIC XX    VALUE SPACES.
007900 01  WS-RUN-DATE                     PIC 9(8)  VALUE ZERO.
008000 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
008100     05  WS-RUN-CCYY                 PIC 9(4).
008200     05  WS-RUN-MM                   PIC 99.
008300     05  WS-RUN-DD                   PIC 99.
008400 01  WS-FILENAME.
008500     05  FILLER PIC X(19) VALUE "/u/dietary/f/plans/".
008600     05  FILLER PIC X(11) VALUE "WKMEALRPT-".
008700     05  WS-FILENAME-DATE            PIC 9(8).
008800     05  FILLER PIC XXXX VALUE ".txt".                            DGH1208
008900*
009000*----------- CALORIE MATH - 4/9/4 CAL PER GRAM CARB/FAT/PROTEIN --
009100 01  WS-ING-CALC-AREA.
009200     05  IG-CARB-AMT                 PIC S9(7)V9(4) VALUE ZERO.
009300     05  IG-FAT-AMT                  PIC S9(7)V9(4) VALUE ZERO.
009400     05  IG-PROTEIN-AMT              PIC S9(7)V9(4) VALUE ZERO.
009500     05  IG-CALORIE-AMT              PIC S9(7)V9(4) VALUE ZERO.
009600 01  WS-MEAL-CALC-AREA.
009700     05  ML-CARB-TOTAL               PIC S9(7)V9(4) VALUE ZERO.
009800     05  ML-FAT-TOTAL                PIC S9(7)V9(4) VALUE ZERO.
009900     05  ML-PROTEIN-TOTAL            PIC S9(7)V9(4) VALUE ZERO.
010000     05  ML-CALORIE-TOTAL            PIC S9(7)V9(4) VALUE ZERO.
010100*
010110*----------- NARRATIVE REPORT LINE, BUILT UP BY REFERENCE-MOD ----DGH1208
010120*    MOVES AGAINST A RUNNING LENGTH COUNTER RATHER THAN STRING SO DGH1208
010130*    A MEAL OR INGREDIENT NAME WITH AN EMBEDDED BLANK IN IT CANNOTDGH1208
010140*    BE MISTAKEN FOR A DELIMITED-BY-SPACE END OF FIELD.           DGH1208
010150 01  WS-RPT-LINE                     PIC X(132) VALUE SPACES.     DGH1208
010160 01  WS-RPT-LEN                      PIC 999 COMP-3 VALUE ZERO.   DGH1208
010170 01  WS-MEAL-LIST                    PIC X(100) VALUE SPACES.     DGH1208
010180 01  WS-MEAL-LIST-LEN                PIC 999 COMP-3 VALUE ZERO.   DGH1208
010190*
010200*----------- EDITED WORK FIELDS FOR 2-DECIMAL REPORT TEXT --------DGH1208
010210 01  WS-RPT-NUM-AREA.                                             DGH1208
010220     05  WS-QTY-ED                   PIC ----,---9.99.            DGH1208
010230     05  WS-CARB-ED                  PIC ---,---9.99.             DGH1208
010240     05  WS-FAT-ED                   PIC ---,---9.99.             DGH1208
010250     05  WS-PROTEIN-ED               PIC ---,---9.99.             DGH1208
010260     05  WS-CAL-ED                   PIC ---,---9.99.             DGH1208
010270*
010280*----------- WEEK HEADING DAY-OF-MONTH, NO LEADING ZERO ----------DGH1208
010290 01  WS-HEAD-WORK-AREA.                                           DGH1208
010300     05  WS-MONTH-NUM                PIC 99  COMP-3 VALUE ZERO.   DGH1208
010310     05  WS-DAY-OF-MO-NUM            PIC 99  COMP-3 VALUE ZERO.   DGH1208
010320     05  WS-DAY-OF-MO-ED             PIC Z9.                      DGH1208
010330     05  WS-DAY-OF-MO-TEXT           PIC X(02) VALUE SPACES.      DGH1208
010335     05  WS-DAY-OF-MO-LEN            PIC 9   COMP-3 VALUE ZERO.   DGH1208
010340*
010350*----------- TRIM SCRATCH - RIGHTMOST NON-BLANK OF A 30-BYTE NAME DGH1208
010360*    FIELD, SCANNED BACKWARD ONE CHARACTER PER PERFORM CALL SO A  DGH1208
010370*    MEAL OR INGREDIENT NAME CAN BE MOVED BY LENGTH INSTEAD OF    DGH1208
010380*    DELIMITED BY SPACE.                                          DGH1208
010390 01  WS-TRIM-WORK-AREA.                                           DGH1208
010400     05  WS-TRIM-SRC                 PIC X(30) VALUE SPACES.      DGH1208
010410     05  WS-TRIM-POS                 PIC 99  COMP-3 VALUE ZERO.   DGH1208
010420     05  WS-TRIM-LEN                 PIC 99  COMP-3 VALUE ZERO.   DGH1208
010430     05  WS-TRIM-DONE-SW             PIC X     VALUE "N".         DGH1208
010440         88  WS-TRIM-DONE                VALUE "Y".               DGH1208
010450*
014000 COPY PLNREC.
014100 COPY WEKTAB.
014200 COPY VALCAT.
014300*
014400 PROCEDURE DIVISION.
014500*
014600 1000-MAIN-RTN.                                                   DGH1208
014610     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
014620     MOVE WS-RUN-DATE TO WS-FILENAME-DATE.
014630     PERFORM 3000-LOAD-PLAN-FILE THRU 3000-LOAD-PLAN-FILE-EXIT.
014640     OPEN OUTPUT PRLINE.
014650     PERFORM 5000-REPORT-ONE-WEEK
014660         VARYING WK-SUB FROM 1 BY 1
014670         UNTIL WK-SUB > WEEK-COUNT.
014680     CLOSE PRLINE.
014690     DISPLAY "MPLWKRPT - WEEKS REPORTED : " WEEK-COUNT.
014695     DISPLAY "MPLWKRPT - PAGES PRINTED  : " WS-PAGE-COUNT.         DGH1208
014700     STOP RUN.
014710*
014720 5000-REPORT-ONE-WEEK.                                            DGH1208
014721     PERFORM 5004-CHECK-PAGE-BREAK                                 DGH1208
014722         THRU 5004-CHECK-PAGE-BREAK-EXIT.                          DGH1208
014730     PERFORM 5005-BUILD-WEEK-HEADING
014740         THRU 5005-BUILD-WEEK-HEADING-EXIT.
014750     PERFORM 5010-REPORT-ONE-DAY
014760         VARYING DY-SUB FROM 1 BY 1
014770         UNTIL DY-SUB > DAY-COUNT (WK-SUB).
014780     MOVE SPACES TO LINEPR.
014790     WRITE LINEPR AFTER ADVANCING 1.
014795     ADD 1 TO WS-LINE-COUNT.                                       DGH1208
014800 5000-REPORT-ONE-WEEK-EXIT.
014810     EXIT.
014811*
014812*    ADVANCES TO A NEW PAGE ONCE THE LINES PRINTED SO FAR ON THIS  DGH1208
014813*    ONE WOULD RUN THE NEXT WEEK'S WRITE-UP PAST THE FORM.  FIRST  DGH1208
014814*    WEEK OF THE RUN JUST CLAIMS PAGE 1 WITHOUT AN ADVANCING-PAGE  DGH1208
014815*    WRITE - THE PRINT FILE OPENS ON A FRESH PAGE ALREADY.         DGH1208
014816 5004-CHECK-PAGE-BREAK.                                            DGH1208
014817     IF WS-PAGE-COUNT = ZERO                                       DGH1208
014818         ADD 1 TO WS-PAGE-COUNT                                    DGH1208
014819     ELSE                                                          DGH1208
014820         IF WS-LINE-COUNT > WS-LINES-PER-PAGE                      DGH1208
014821             MOVE SPACES TO LINEPR                                 DGH1208
014822             WRITE LINEPR AFTER ADVANCING PAGE                     DGH1208
014823             ADD 1 TO WS-PAGE-COUNT                                DGH1208
014824             MOVE ZERO TO WS-LINE-COUNT                            DGH1208
014825         END-IF                                                    DGH1208
014826     END-IF.                                                       DGH1208
014827 5004-CHECK-PAGE-BREAK-EXIT.                                       DGH1208
014828     EXIT.                                                         DGH1208
014829*
014830*    BUILDS THE WEEK HEADING LINE, "--- WEEK OF <MONTH> <DAY>,    DGH1208
014840*    <YEAR> ---".                                                 DGH1208
014850*    THE ANCHOR DATE'S DD TEXT IS EDITED THROUGH Z9 SO A SINGLE   DGH1208
014860*    DIGIT DAY OF THE MONTH DROPS ITS LEADING ZERO.               DGH1208
014870 5005-BUILD-WEEK-HEADING.                                         DGH1208
014880     MOVE WEEK-ANCHOR-MM (WK-SUB) TO WS-MONTH-NUM.
014890     MOVE WEEK-ANCHOR-DD (WK-SUB) TO WS-DAY-OF-MO-NUM.
014900     MOVE WS-DAY-OF-MO-NUM TO WS-DAY-OF-MO-ED.
014910     IF WS-DAY-OF-MO-ED (1:1) = SPACE
014920         MOVE WS-DAY-OF-MO-ED (2:1) TO WS-DAY-OF-MO-TEXT (1:1)
014930         MOVE 1 TO WS-DAY-OF-MO-LEN
014940     ELSE
014950         MOVE WS-DAY-OF-MO-ED TO WS-DAY-OF-MO-TEXT
014960         MOVE 2 TO WS-DAY-OF-MO-LEN
014970     END-IF.
014980     MOVE WS-MONTH-NAME-ENTRY (WS-MONTH-NUM) TO WS-TRIM-SRC.
014990     PERFORM 5012-TRIM-NAME-FIELD THRU 5012-TRIM-NAME-FIELD-EXIT.
015000     MOVE SPACES TO WS-RPT-LINE.
015010     MOVE "--- Week of " TO WS-RPT-LINE (1:12).
015020     MOVE 12 TO WS-RPT-LEN.
015030     MOVE WS-TRIM-SRC (1:WS-TRIM-LEN)
015040         TO WS-RPT-LINE (WS-RPT-LEN + 1:WS-TRIM-LEN).
015050     ADD WS-TRIM-LEN TO WS-RPT-LEN.
015060     MOVE " " TO WS-RPT-LINE (WS-RPT-LEN + 1:1).
015070     ADD 1 TO WS-RPT-LEN.
015080     MOVE WS-DAY-OF-MO-TEXT (1:WS-DAY-OF-MO-LEN)
015090         TO WS-RPT-LINE (WS-RPT-LEN + 1:WS-DAY-OF-MO-LEN).
015100     ADD WS-DAY-OF-MO-LEN TO WS-RPT-LEN.
015110     MOVE ", " TO WS-RPT-LINE (WS-RPT-LEN + 1:2).
015120     ADD 2 TO WS-RPT-LEN.
015130     MOVE WEEK-ANCHOR-YYYY (WK-SUB)
015140         TO WS-RPT-LINE (WS-RPT-LEN + 1:4).
015150     ADD 4 TO WS-RPT-LEN.
015160     MOVE " ---" TO WS-RPT-LINE (WS-RPT-LEN + 1:4).
015170     MOVE SPACES TO LINEPR.
015180     MOVE WS-RPT-LINE TO LINEPR.
015190     WRITE LINEPR AFTER ADVANCING 1.
015195     ADD 1 TO WS-LINE-COUNT.                                      DGH1208
015200 5005-BUILD-WEEK-HEADING-EXIT.
015210     EXIT.
015220*
015230 5010-REPORT-ONE-DAY.                                             DGH1208
015240     MOVE SPACES TO WS-MEAL-LIST.
015250     MOVE ZERO TO WS-MEAL-LIST-LEN.
015260     IF DAY-MEAL-COUNT (WK-SUB DY-SUB) > ZERO
015270         PERFORM 5015-BUILD-MEAL-LIST
015280             VARYING ML-SUB FROM 1 BY 1
015290             UNTIL ML-SUB > DAY-MEAL-COUNT (WK-SUB DY-SUB)
015300     ELSE
015310         MOVE "No meals" TO WS-MEAL-LIST (1:8)
015320         MOVE 8 TO WS-MEAL-LIST-LEN
015330     END-IF.
015340     MOVE WS-DAY-NAME-ENTRY (DY-SUB) TO WS-TRIM-SRC.
015350     PERFORM 5012-TRIM-NAME-FIELD THRU 5012-TRIM-NAME-FIELD-EXIT.
015360     MOVE SPACES TO WS-RPT-LINE.
015370     MOVE WS-TRIM-SRC (1:WS-TRIM-LEN)
015380         TO WS-RPT-LINE (1:WS-TRIM-LEN).
015390     MOVE WS-TRIM-LEN TO WS-RPT-LEN.
015400     MOVE ": " TO WS-RPT-LINE (WS-RPT-LEN + 1:2).
015410     ADD 2 TO WS-RPT-LEN.
015420     MOVE WS-MEAL-LIST (1:WS-MEAL-LIST-LEN)
015430         TO WS-RPT-LINE (WS-RPT-LEN + 1:WS-MEAL-LIST-LEN).
015440     MOVE SPACES TO LINEPR.
015450     MOVE WS-RPT-LINE TO LINEPR.
015460     WRITE LINEPR AFTER ADVANCING 1.
015465     ADD 1 TO WS-LINE-COUNT.                                      DGH1208
015470     IF DAY-MEAL-COUNT (WK-SUB DY-SUB) > ZERO
015480         PERFORM 5020-REPORT-ONE-MEAL
015490             VARYING ML-SUB FROM 1 BY 1
015500             UNTIL ML-SUB > DAY-MEAL-COUNT (WK-SUB DY-SUB)
015510     END-IF.
015520 5010-REPORT-ONE-DAY-EXIT.
015530     EXIT.
015540*
015550*    BUILDS THE COMMA-SEPARATED MEAL LIST FOR ONE DAY IN WS-MEAL- DGH1208
015560*    LIST BY REFERENCE-MOD MOVE AGAINST A LENGTH COUNTER INSTEAD  DGH1208
015570*    OF STRING DELIMITED BY SPACE - A MEAL NAME WITH A BLANK IN ITDGH1208
015580*    "BAKED CHICKEN") WOULD OTHERWISE LOOK LIKE END OF FIELD.     DGH1208
015590 5015-BUILD-MEAL-LIST.                                            DGH1208
015600     MOVE MEAL-NAME (WK-SUB DY-SUB ML-SUB) TO WS-TRIM-SRC.
015610     PERFORM 5012-TRIM-NAME-FIELD THRU 5012-TRIM-NAME-FIELD-EXIT.
015620     IF ML-SUB = 1
015630         MOVE WS-TRIM-SRC (1:WS-TRIM-LEN)
015640             TO WS-MEAL-LIST (1:WS-TRIM-LEN)
015650         MOVE WS-TRIM-LEN TO WS-MEAL-LIST-LEN
015660     ELSE
015670         MOVE ", " TO WS-MEAL-LIST (WS-MEAL-LIST-LEN + 1:2)
015680         ADD 2 TO WS-MEAL-LIST-LEN
015690         MOVE WS-TRIM-SRC (1:WS-TRIM-LEN)
015700             TO WS-MEAL-LIST (WS-MEAL-LIST-LEN + 1:WS-TRIM-LEN)
015710         ADD WS-TRIM-LEN TO WS-MEAL-LIST-LEN
015720     END-IF.
015730 5015-BUILD-MEAL-LIST-EXIT.
015740     EXIT.
015750*
015760 5020-REPORT-ONE-MEAL.                                            DGH1208
015770     MOVE ZERO TO ML-CARB-TOTAL ML-FAT-TOTAL ML-PROTEIN-TOTAL
015780                  ML-CALORIE-TOTAL.
015790     IF MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB) > ZERO
015800         PERFORM 5025-SUM-ONE-INGREDIENT
015810             VARYING IG-SUB FROM 1 BY 1
015820             UNTIL IG-SUB >
015830                 MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
015840     END-IF.
015850     COMPUTE WS-CAL-ED ROUNDED = ML-CALORIE-TOTAL.
015860     MOVE MEAL-NAME (WK-SUB DY-SUB ML-SUB) TO WS-TRIM-SRC.
015870     PERFORM 5012-TRIM-NAME-FIELD THRU 5012-TRIM-NAME-FIELD-EXIT.
015880     MOVE SPACES TO WS-RPT-LINE.
015890     MOVE WS-TRIM-SRC (1:WS-TRIM-LEN)
015900         TO WS-RPT-LINE (3:WS-TRIM-LEN).
015910     ADD 2 TO WS-TRIM-LEN GIVING WS-RPT-LEN.
015920     MOVE " - Total Calories: "
015930         TO WS-RPT-LINE (WS-RPT-LEN + 1:19).
015940     ADD 19 TO WS-RPT-LEN.
015950     MOVE WS-CAL-ED TO WS-RPT-LINE (WS-RPT-LEN + 1:11).
015960     MOVE SPACES TO LINEPR.
015970     MOVE WS-RPT-LINE TO LINEPR.
015980     WRITE LINEPR AFTER ADVANCING 1.
015985     ADD 1 TO WS-LINE-COUNT.                                      DGH1208
015990     IF MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB) > ZERO
016000         PERFORM 5030-REPORT-ONE-INGREDIENT
016010             VARYING IG-SUB FROM 1 BY 1
016020             UNTIL IG-SUB >
016030                 MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
016040     END-IF.
016050 5020-REPORT-ONE-MEAL-EXIT.
016060     EXIT.
016070*
016080*    ACCUMULATION-ONLY PASS SO THE MEAL'S CALORIE TOTAL IS KNOWN  DGH1208
016090*    BEFORE THE HEADING LINE ABOVE IS BUILT.  5030 BELOW REPEATS  DGH1208
016100*    THE SAME MATH FOR THE DETAIL LINES THROUGH THE SHARED 5028   DGH1208
016110*    PARAGRAPH SO THE CALORIE FORMULA ONLY LIVES IN ONE PLACE.    DGH1208
016120 5025-SUM-ONE-INGREDIENT.                                         DGH1208
016130     PERFORM 5028-CALC-ONE-INGREDIENT
016140         THRU 5028-CALC-ONE-INGREDIENT-EXIT.
016150     ADD IG-CARB-AMT TO ML-CARB-TOTAL.
016160     ADD IG-FAT-AMT TO ML-FAT-TOTAL.
016170     ADD IG-PROTEIN-AMT TO ML-PROTEIN-TOTAL.
016180     ADD IG-CALORIE-AMT TO ML-CALORIE-TOTAL.
016190 5025-SUM-ONE-INGREDIENT-EXIT.
016200     EXIT.
016210*
016220 5028-CALC-ONE-INGREDIENT.                                        DGH1208
016230     MOVE ZERO TO IG-CARB-AMT IG-FAT-AMT IG-PROTEIN-AMT
016240                  IG-CALORIE-AMT.
016250     IF INGREDIENT-NUTRITION-PRESENT (WK-SUB DY-SUB ML-SUB IG-SUB)
016260         COMPUTE IG-CARB-AMT =
016270             INGREDIENT-CARBS-100G (WK-SUB DY-SUB ML-SUB IG-SUB)
016280             * INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB) / 100
016290         COMPUTE IG-FAT-AMT =
016300             INGREDIENT-FAT-100G (WK-SUB DY-SUB ML-SUB IG-SUB)
016310             * INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB) / 100
016320         COMPUTE IG-PROTEIN-AMT =
016330             INGREDIENT-PROTEIN-100G
016340                 (WK-SUB DY-SUB ML-SUB IG-SUB)
016350             * INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB) / 100
016360         COMPUTE IG-CALORIE-AMT =
016370             (IG-CARB-AMT * 4) + (IG-PROTEIN-AMT * 4) +
016380             (IG-FAT-AMT * 9)
016390     END-IF.
016400 5028-CALC-ONE-INGREDIENT-EXIT.
016410     EXIT.
016420*
016430*    DETAIL PRINT PASS - A BULLET LINE WITH THE NAME AND QUANTITY,DGH1208
016440*    THEN A LINE WITH THE NUTRITION BREAKOUT OR THE LITERAL "NO   DGH1208
016450*    NUTRITIONAL PROFILE" WHEN THERE IS NONE - DIETARY COUNSELING DGH1208
016460*    NO LONGER SEES A BARE ZERO EITHER WAY.                       DGH1208
016470 5030-REPORT-ONE-INGREDIENT.                                      DGH1208
016480     PERFORM 5028-CALC-ONE-INGREDIENT
016490         THRU 5028-CALC-ONE-INGREDIENT-EXIT.
016500     MOVE INGREDIENT-NAME (WK-SUB DY-SUB ML-SUB IG-SUB)
016510         TO WS-TRIM-SRC.
016520     PERFORM 5012-TRIM-NAME-FIELD THRU 5012-TRIM-NAME-FIELD-EXIT.
016530     MOVE INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB)
016540         TO WS-QTY-ED.
016550     MOVE SPACES TO WS-RPT-LINE.
016560     MOVE "- " TO WS-RPT-LINE (5:2).
016570     MOVE WS-TRIM-SRC (1:WS-TRIM-LEN)
016580         TO WS-RPT-LINE (7:WS-TRIM-LEN).
016590     ADD 6 TO WS-TRIM-LEN GIVING WS-RPT-LEN.
016600     MOVE " (" TO WS-RPT-LINE (WS-RPT-LEN + 1:2).
016610     ADD 2 TO WS-RPT-LEN.
016620     MOVE WS-QTY-ED TO WS-RPT-LINE (WS-RPT-LEN + 1:12).
016630     ADD 12 TO WS-RPT-LEN.
016640     MOVE " g)" TO WS-RPT-LINE (WS-RPT-LEN + 1:3).
016650     MOVE SPACES TO LINEPR.
016660     MOVE WS-RPT-LINE TO LINEPR.
016670     WRITE LINEPR AFTER ADVANCING 1.
016675     ADD 1 TO WS-LINE-COUNT.                                      DGH1208
016680     MOVE SPACES TO WS-RPT-LINE.
016690     IF INGREDIENT-NUTRITION-PRESENT (WK-SUB DY-SUB ML-SUB IG-SUB)
016700         COMPUTE WS-CARB-ED ROUNDED = IG-CARB-AMT
016710         COMPUTE WS-FAT-ED ROUNDED = IG-FAT-AMT
016720         COMPUTE WS-PROTEIN-ED ROUNDED = IG-PROTEIN-AMT
016730         COMPUTE WS-CAL-ED ROUNDED = IG-CALORIE-AMT
016740         MOVE "Carbs:" TO WS-RPT-LINE (7:6)
016750         MOVE 12 TO WS-RPT-LEN
016760         MOVE WS-CARB-ED TO WS-RPT-LINE (WS-RPT-LEN + 1:11)
016770         ADD 11 TO WS-RPT-LEN
016780         MOVE " g  Fat:" TO WS-RPT-LINE (WS-RPT-LEN + 1:8)
016790         ADD 8 TO WS-RPT-LEN
016800         MOVE WS-FAT-ED TO WS-RPT-LINE (WS-RPT-LEN + 1:11)
016810         ADD 11 TO WS-RPT-LEN
016820         MOVE " g  Protein:" TO WS-RPT-LINE (WS-RPT-LEN + 1:12)
016830         ADD 12 TO WS-RPT-LEN
016840         MOVE WS-PROTEIN-ED TO WS-RPT-LINE (WS-RPT-LEN + 1:11)
016850         ADD 11 TO WS-RPT-LEN
016860         MOVE " g  Calories:" TO WS-RPT-LINE (WS-RPT-LEN + 1:13)
016870         ADD 13 TO WS-RPT-LEN
016880         MOVE WS-CAL-ED TO WS-RPT-LINE (WS-RPT-LEN + 1:11)
016890     ELSE
016900         MOVE "No nutritional profile" TO WS-RPT-LINE (7:22)
016910     END-IF.
016920     MOVE SPACES TO LINEPR.
016930     MOVE WS-RPT-LINE TO LINEPR.
016940     WRITE LINEPR AFTER ADVANCING 1.
016945     ADD 1 TO WS-LINE-COUNT.                                      DGH1208
016950 5030-REPORT-ONE-INGREDIENT-EXIT.
016960     EXIT.
016970*
016980*    RIGHTMOST NON-BLANK POSITION OF A 30-BYTE NAME FIELD ALREADY DGH1208
016990*    IN WS-TRIM-SRC - LETS A NAME BE MOVED BY ITS OWN LENGTH      DGH1208
017000*    RATHER THAN DELIMITED BY SPACE.                              DGH1208
017010 5012-TRIM-NAME-FIELD.                                            DGH1208
017020     MOVE ZERO TO WS-TRIM-LEN.
017030     MOVE "N" TO WS-TRIM-DONE-SW.
017040     PERFORM 5013-SCAN-TRIM-CHAR
017050         VARYING WS-TRIM-POS FROM 30 BY -1
017060         UNTIL WS-TRIM-POS < 1 OR WS-TRIM-DONE.
017070     IF WS-TRIM-LEN = ZERO
017080         MOVE 1 TO WS-TRIM-LEN
017090     END-IF.
017100 5012-TRIM-NAME-FIELD-EXIT.
017110     EXIT.
017120*
017130 5013-SCAN-TRIM-CHAR.                                             DGH1208
017140     IF WS-TRIM-SRC (WS-TRIM-POS:1) NOT = SPACE
017150         MOVE WS-TRIM-POS TO WS-TRIM-LEN
017160         SET WS-TRIM-DONE TO TRUE
017170     END-IF.
017180 5013-SCAN-TRIM-CHAR-EXIT.
017190     EXIT.
017200*
023800*
023900     COPY PLNVAL.
024000     COPY PLNLOAD.
