000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MPLSHOP.
000300 AUTHOR. RONALD S MASON.
000400 INSTALLATION. DIETARY COUNSELING SYSTEMS.
000500 DATE-WRITTEN. 11/03/2004.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL DIETARY COUNSELING USE ONLY.
000800******************************************************************
000900*REMARKS.                                                        *
001000* LOADS THE WEEKLY MEAL PLAN DATA FILE, THEN PRODUCES TWO        *
001100* REPORTS OFF THE SAME IN-MEMORY TABLE -                         *
001200*   1. THE MERGED SHOPPING LIST - EVERY DISTINCT INGREDIENT ON   *
001300*      FILE WITH ITS QUANTITY ADDED ACROSS EVERY WEEK, DAY AND   *
001400*      MEAL IT APPEARS ON, SO NOBODY HAS TO ADD UP DUPLICATE     *
001500*      LINES BY HAND AT THE STORE.                               *
001600*   2. THE WEEKLY AVERAGES REPORT - CARB/FAT/PROTEIN/CALORIE     *
001700*      TOTALS FOR EACH WEEK ON FILE, DIVIDED BY 7 TO GIVE A      *
001800*      PER-DAY AVERAGE FOR THAT WEEK.                            *
001900******************************************************************
002000*  MODIFICATION HISTORY:                                        *
002100*                                                                *
002200*  11/03/2004  KLP  ORIGINAL - REQUEST 04-390.  DIETARY          *
002300*              COUNSELING HAD BEEN BUILDING THE SHOPPING LIST BY *
002400*              HAND OFF THE MPLWKRPT INGREDIENT LINES.           *
002500*  04/18/2006  KLP  SHOP-LIST-TABLE RAISED FROM 60 TO 84 ENTRIES *
002600*              AFTER A 3-WEEK RUN OVERFLOWED IT, REQUEST 06-101. *
002700*  09/09/2009  DRH  WEEKLY AVERAGES SECTION ADDED SO THE DIETARY *
002800*              COUNSELORS DIDN'T HAVE TO RUN MPLWKRPT AND ADD    *
002900*              THE WEEK LINE UP THEMSELVES, REQUEST 09-044.      *
002950*  08/14/2012  DGH  AVG LINE WAS CARRYING 4 DECIMAL PLACES -     *
002960*              DIETARY COUNSELING ONLY WANTS 2 ON THE PRINTED    *
002970*              AVERAGES, SAME AS EVERY OTHER GRAM FIGURE ON THE  *
002980*              REPORT.  REQUEST 12-233.                          *
002985*  08/21/2012  DGH  MERGE WAS CASE-SENSITIVE - "CHICKEN" BOUGHT  *
002988*              ON TWO DIFFERENT MEALS CAME OUT AS TWO SHOPPING   *
002991*              LIST LINES INSTEAD OF ONE.  6040/6050 NOW COMPARE *
002994*              ON WK-CMP-1-UC/WK-CMP-2-UC.  REQUEST 12-241.      *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. HP-9000.
003400 OBJECT-COMPUTER. HP-9000.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS WS-SHOP-LIST-ONLY
003800            OFF STATUS IS WS-SHOP-AND-AVERAGES.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     COPY PLNSEL.
004200     SELECT PRLINE ASSIGN PRINT WS-FILENAME
004300         STATUS FL-STATUS.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  PLAN-FILE
004800     LABEL RECORD STANDARD
004900     DATA RECORD PLAN-REC.
005000 01  PLAN-REC                        PIC X(132).
005100 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
005200 01  LINEPR                          PIC X(132).
005300*
005400 WORKING-STORAGE SECTION.
005500 01  WS-RUN-SWITCHES.
005600     05  WS-UPSI-SW                  PIC X     VALUE "N".
005700         88  WS-SHOP-LIST-ONLY           VALUE "Y".
005800         88  WS-SHOP-AND-AVERAGES        VALUE "N".
005900 01  FL-STATUS                       PIC XX    VALUE SPACES.
006000 01  WS-RUN-DATE                     PIC 9(8)  VALUE ZERO.
006100 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
006200     05  WS-RUN-CCYY                 PIC 9(4).
006300     05  WS-RUN-MM                   PIC 99.
006400     05  WS-RUN-DD                   PIC 99.
006500 01  WS-FILENAME.
006600     05  FILLER PIC X(19) VALUE "/u/dietary/f/plans/".
006700     05  FILLER PIC X(11) VALUE "SHOPLIST-".
006800     05  WS-FILENAME-DATE            PIC 9(8).
006900     05  FILLER PIC XXXX VALUE ".csv".
007000*
007100*----------- PER-INGREDIENT CALORIE WORK AREA FOR THE AVERAGES --
007200 01  WS-ING-CALC-AREA.
007300     05  IG-CARB-AMT                 PIC S9(7)V9(4) VALUE ZERO.
007400     05  IG-FAT-AMT                  PIC S9(7)V9(4) VALUE ZERO.
007500     05  IG-PROTEIN-AMT              PIC S9(7)V9(4) VALUE ZERO.
007600     05  IG-CALORIE-AMT              PIC S9(7)V9(4) VALUE ZERO.
007700*
007800 01  SHOP-HEAD-1.
007900     05  FILLER PIC X(20) VALUE "SHOPPING LIST".
008000 01  SHOP-HEAD-2.
008100     05  FILLER PIC X(50) VALUE
008200         "INGREDIENT,QTY-G,CARB-G,FAT-G,PROTEIN-G".
008300 01  SHOP-LINE.
008400     05  SL-NAME                     PIC X(30).
008500     05  SL-COMMA-1                  PIC X     VALUE ",".
008600     05  SL-QTY                      PIC ----,---9.99.
008700     05  SL-COMMA-2                  PIC X     VALUE ",".
008800     05  SL-CARB                     PIC ---,---9.99.
008900     05  SL-COMMA-3                  PIC X     VALUE ",".
009000     05  SL-FAT                      PIC ---,---9.99.
009100     05  SL-COMMA-4                  PIC X     VALUE ",".
009200     05  SL-PROTEIN                  PIC ---,---9.99.
009300*
009400 01  AVG-HEAD-1.
009500     05  FILLER PIC X(30) VALUE "WEEKLY AVERAGES (PER DAY)".
009600 01  AVG-HEAD-2.
009700     05  FILLER PIC X(55) VALUE
009800         "WEEK,AVG-CARB-G,AVG-FAT-G,AVG-PROTEIN-G,AVG-CAL".
009900 01  AVERAGES-LINE.
010000     05  AL-ANCHOR-DATE              PIC X(10).
010100     05  AL-COMMA-1                  PIC X     VALUE ",".
010200     05  AL-AVG-CARB                 PIC ---,---9.99.             DGH1208
010300     05  AL-COMMA-2                  PIC X     VALUE ",".
010400     05  AL-AVG-FAT                  PIC ---,---9.99.             DGH1208
010500     05  AL-COMMA-3                  PIC X     VALUE ",".
010600     05  AL-AVG-PROTEIN              PIC ---,---9.99.             DGH1208
010700     05  AL-COMMA-4                  PIC X     VALUE ",".
010800     05  AL-AVG-CAL                  PIC ---,---9.99.             DGH1208
010900*
011000 COPY PLNREC.
011100 COPY WEKTAB.
011200 COPY VALCAT.
011300*
011400 PROCEDURE DIVISION.
011500*
011600 1000-MAIN-RTN.
011700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
011800     MOVE WS-RUN-DATE TO WS-FILENAME-DATE.
011900     PERFORM 3000-LOAD-PLAN-FILE THRU 3000-LOAD-PLAN-FILE-EXIT.
012000     OPEN OUTPUT PRLINE.
012100     PERFORM 6000-BUILD-SHOP-LIST THRU 6000-BUILD-SHOP-LIST-EXIT.
012200     PERFORM 6100-PRINT-SHOP-LIST THRU 6100-PRINT-SHOP-LIST-EXIT.
012300     PERFORM 7000-PRINT-WEEKLY-AVERAGES
012400         VARYING WK-SUB FROM 1 BY 1
012500         UNTIL WK-SUB > WEEK-COUNT.
012600     CLOSE PRLINE.
012700     DISPLAY "MPLSHOP - SHOPPING LIST ITEMS : " SHOP-LIST-COUNT.
012800     STOP RUN.
012900*
013000*----------- MERGE EVERY INGREDIENT ON FILE INTO ONE FLAT LIST -
013100 6000-BUILD-SHOP-LIST.
013200     MOVE ZERO TO SHOP-LIST-COUNT.
013300     PERFORM 6010-SCAN-WEEK-FOR-SHOP
013400         VARYING WK-SUB FROM 1 BY 1
013500         UNTIL WK-SUB > WEEK-COUNT.
013600 6000-BUILD-SHOP-LIST-EXIT.
013700     EXIT.
013800*
013900 6010-SCAN-WEEK-FOR-SHOP.
014000     PERFORM 6020-SCAN-DAY-FOR-SHOP
014100         VARYING DY-SUB FROM 1 BY 1
014200         UNTIL DY-SUB > DAY-COUNT (WK-SUB).
014300 6010-SCAN-WEEK-FOR-SHOP-EXIT.
014400     EXIT.
014500*
014600 6020-SCAN-DAY-FOR-SHOP.
014700     IF DAY-MEAL-COUNT (WK-SUB DY-SUB) > ZERO
014800         PERFORM 6030-SCAN-MEAL-FOR-SHOP
014900             VARYING ML-SUB FROM 1 BY 1
015000             UNTIL ML-SUB > DAY-MEAL-COUNT (WK-SUB DY-SUB)
015100     END-IF.
015200 6020-SCAN-DAY-FOR-SHOP-EXIT.
015300     EXIT.
015400*
015500 6030-SCAN-MEAL-FOR-SHOP.
015600     IF MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB) > ZERO
015700         PERFORM 6040-MERGE-ONE-INGREDIENT
015800             VARYING IG-SUB FROM 1 BY 1
015900             UNTIL IG-SUB >
016000                 MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
016100     END-IF.
016200 6030-SCAN-MEAL-FOR-SHOP-EXIT.
016300     EXIT.
016400*
016500 6040-MERGE-ONE-INGREDIENT.                                       KLP0411
016600     MOVE INGREDIENT-NAME (WK-SUB DY-SUB ML-SUB IG-SUB)
016700         TO WK-CMP-1.
016720     MOVE WK-CMP-1 TO WK-CMP-1-UC.                              DGH1208
016740     INSPECT WK-CMP-1-UC CONVERTING                             DGH1208
016760         "abcdefghijklmnopqrstuvwxyz" TO                        DGH1208
016780         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          DGH1208
016800     MOVE "N" TO WK-FOUND-SW.
016900     PERFORM 6050-SCAN-SHOP-LIST
017000         VARYING SH-SUB FROM 1 BY 1
017100         UNTIL SH-SUB > SHOP-LIST-COUNT OR WK-FOUND.
017200     IF NOT WK-FOUND
017300         IF SHOP-LIST-COUNT < 84
017400             ADD 1 TO SHOP-LIST-COUNT
017500             MOVE SHOP-LIST-COUNT TO SH-SUB
017600             MOVE WK-CMP-1 TO SHOP-INGREDIENT-NAME (SH-SUB)
017700             MOVE ZERO TO SHOP-TOTAL-QTY (SH-SUB)
017800             MOVE INGREDIENT-HAS-NUTRITION
017900                      (WK-SUB DY-SUB ML-SUB IG-SUB)
018000                 TO SHOP-HAS-NUTRITION (SH-SUB)
018100             MOVE INGREDIENT-CARBS-100G
018200                      (WK-SUB DY-SUB ML-SUB IG-SUB)
018300                 TO SHOP-CARBS-100G (SH-SUB)
018400             MOVE INGREDIENT-FAT-100G
018500                      (WK-SUB DY-SUB ML-SUB IG-SUB)
018600                 TO SHOP-FAT-100G (SH-SUB)
018700             MOVE INGREDIENT-PROTEIN-100G
018800                      (WK-SUB DY-SUB ML-SUB IG-SUB)
018900                 TO SHOP-PROTEIN-100G (SH-SUB)
019000         END-IF
019100     END-IF.
019200     ADD INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB)
019300         TO SHOP-TOTAL-QTY (SH-SUB).
019400 6040-MERGE-ONE-INGREDIENT-EXIT.
019500     EXIT.
019600*
019700 6050-SCAN-SHOP-LIST.
019800     MOVE SHOP-INGREDIENT-NAME (SH-SUB) TO WK-CMP-2.
019820     MOVE WK-CMP-2 TO WK-CMP-2-UC.                              DGH1208
019840     INSPECT WK-CMP-2-UC CONVERTING                             DGH1208
019860         "abcdefghijklmnopqrstuvwxyz" TO                        DGH1208
019880         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          DGH1208
019900     IF WK-CMP-1-UC = WK-CMP-2-UC
020000         SET WK-FOUND TO TRUE
020100     END-IF.
020200 6050-SCAN-SHOP-LIST-EXIT.
020300     EXIT.
020400*
020500*----------- PRINT THE MERGED SHOPPING LIST ----------------------
020600 6100-PRINT-SHOP-LIST.
020700     MOVE SPACES TO LINEPR.
020800     MOVE SHOP-HEAD-1 TO LINEPR.
020900     WRITE LINEPR AFTER ADVANCING PAGE.
021000     MOVE SPACES TO LINEPR.
021100     MOVE SHOP-HEAD-2 TO LINEPR.
021200     WRITE LINEPR AFTER ADVANCING 1.
021300     PERFORM 6110-PRINT-ONE-SHOP-LINE
021400         VARYING SH-SUB FROM 1 BY 1
021500         UNTIL SH-SUB > SHOP-LIST-COUNT.
021600 6100-PRINT-SHOP-LIST-EXIT.
021700     EXIT.
021800*
021900 6110-PRINT-ONE-SHOP-LINE.
022000     MOVE SPACES TO SHOP-LINE.
022100     MOVE SHOP-INGREDIENT-NAME (SH-SUB) TO SL-NAME.
022200     MOVE SHOP-TOTAL-QTY (SH-SUB) TO SL-QTY.
022300     IF SHOP-NUTRITION-PRESENT (SH-SUB)
022400         MOVE SHOP-CARBS-100G (SH-SUB) TO SL-CARB
022500         MOVE SHOP-FAT-100G (SH-SUB) TO SL-FAT
022600         MOVE SHOP-PROTEIN-100G (SH-SUB) TO SL-PROTEIN
022700     END-IF.
022800     MOVE SPACES TO LINEPR.
022900     WRITE LINEPR FROM SHOP-LINE AFTER ADVANCING 1.
023000 6110-PRINT-ONE-SHOP-LINE-EXIT.
023100     EXIT.
023200*
023300*----------- WEEKLY CARB/FAT/PROTEIN/CALORIE AVERAGES -----------
023400 7000-PRINT-WEEKLY-AVERAGES.                                      DRH0909
023500     IF WK-SUB = 1
023600         MOVE SPACES TO LINEPR
023700         MOVE AVG-HEAD-1 TO LINEPR
023800         WRITE LINEPR AFTER ADVANCING PAGE
023900         MOVE SPACES TO LINEPR
024000         MOVE AVG-HEAD-2 TO LINEPR
024100         WRITE LINEPR AFTER ADVANCING 1
024200     END-IF.
024300     MOVE ZERO TO WK-CARB-TOTAL WK-FAT-TOTAL WK-PROTEIN-TOTAL
024400                  WK-CALORIE-TOTAL.
024500     PERFORM 7010-SUM-ONE-DAY
024600         VARYING DY-SUB FROM 1 BY 1
024700         UNTIL DY-SUB > DAY-COUNT (WK-SUB).
024800     COMPUTE WK-CARB-AVG ROUNDED = WK-CARB-TOTAL / 7.
024900     COMPUTE WK-FAT-AVG ROUNDED = WK-FAT-TOTAL / 7.
025000     COMPUTE WK-PROTEIN-AVG ROUNDED = WK-PROTEIN-TOTAL / 7.
025100     COMPUTE WK-CALORIE-AVG ROUNDED = WK-CALORIE-TOTAL / 7.
025200     MOVE SPACES TO AVERAGES-LINE.
025300     MOVE WEEK-ANCHOR-DATE (WK-SUB) TO AL-ANCHOR-DATE.
025400     COMPUTE AL-AVG-CARB ROUNDED = WK-CARB-AVG.                   DGH1208
025500     COMPUTE AL-AVG-FAT ROUNDED = WK-FAT-AVG.                     DGH1208
025600     COMPUTE AL-AVG-PROTEIN ROUNDED = WK-PROTEIN-AVG.             DGH1208
025700     COMPUTE AL-AVG-CAL ROUNDED = WK-CALORIE-AVG.                 DGH1208
025800     MOVE SPACES TO LINEPR.
025900     WRITE LINEPR FROM AVERAGES-LINE AFTER ADVANCING 1.
026000 7000-PRINT-WEEKLY-AVERAGES-EXIT.
026100     EXIT.
026200*
026300 7010-SUM-ONE-DAY.
026400     IF DAY-MEAL-COUNT (WK-SUB DY-SUB) > ZERO
026500         PERFORM 7020-SUM-ONE-MEAL
026600             VARYING ML-SUB FROM 1 BY 1
026700             UNTIL ML-SUB > DAY-MEAL-COUNT (WK-SUB DY-SUB)
026800     END-IF.
026900 7010-SUM-ONE-DAY-EXIT.
027000     EXIT.
027100*
027200 7020-SUM-ONE-MEAL.
027300     IF MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB) > ZERO
027400         PERFORM 7030-SUM-ONE-INGREDIENT
027500             VARYING IG-SUB FROM 1 BY 1
027600             UNTIL IG-SUB >
027700                 MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
027800     END-IF.
027900 7020-SUM-ONE-MEAL-EXIT.
028000     EXIT.
028100*
028200 7030-SUM-ONE-INGREDIENT.
028300     MOVE ZERO TO IG-CARB-AMT IG-FAT-AMT IG-PROTEIN-AMT
028400                  IG-CALORIE-AMT.
028500     IF INGREDIENT-NUTRITION-PRESENT (WK-SUB DY-SUB ML-SUB IG-SUB)
028600         COMPUTE IG-CARB-AMT =
028700             INGREDIENT-CARBS-100G (WK-SUB DY-SUB ML-SUB IG-SUB)
028800             * INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB) / 100
028900         COMPUTE IG-FAT-AMT =
029000             INGREDIENT-FAT-100G (WK-SUB DY-SUB ML-SUB IG-SUB)
029100             * INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB) / 100
029200         COMPUTE IG-PROTEIN-AMT =
029300             INGREDIENT-PROTEIN-100G
029400                 (WK-SUB DY-SUB ML-SUB IG-SUB)
029500             * INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB) / 100
029600         COMPUTE IG-CALORIE-AMT =
029700             (IG-CARB-AMT * 4) + (IG-PROTEIN-AMT * 4) +
029800             (IG-FAT-AMT * 9)
029900     END-IF.
030000     ADD IG-CARB-AMT TO WK-CARB-TOTAL.
030100     ADD IG-FAT-AMT TO WK-FAT-TOTAL.
030200     ADD IG-PROTEIN-AMT TO WK-PROTEIN-TOTAL.
030300     ADD IG-CALORIE-AMT TO WK-CALORIE-TOTAL.
030400 7030-SUM-ONE-INGREDIENT-EXIT.
030500     EXIT.
030600*
030700     COPY PLNVAL.
030800     COPY PLNLOAD.
