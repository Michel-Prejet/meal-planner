000100*****************************************************************
000200*    COPY MEMBER  PLNSEL
000300*    SELECT/ASSIGN CLAUSE FOR THE WEEKLY MEAL PLAN DATA FILE.
000400*    PULLED OUT OF THE OLD WNASEL/WNKSEL FAMILY OF SELECT COPY
000500*    MEMBERS SO EVERY PLANNER PROGRAM POINTS AT ONE FILE NAME.
000600*-----------------------------------------------------------------
000700*    MODIFICATION HISTORY:
000800*    04/02/1991  RSM  ORIGINAL - FLAT FILE REPLACEMENT FOR THE
000900*                     OLD KEYED PLAN MASTER, REQUEST 91-118.
001000*    11/14/1994  RSM  ADDED FL-STATUS CONDITION NAMES SO CALLING
001100*                     PROGRAMS QUIT TESTING RAW STATUS CODES.
001200*    02/09/1999  TDW  Y2K - NO DATE FIELDS IN THIS MEMBER, REVIEWED
001300*                     AND SIGNED OFF, CHG PKG Y2K-0447.
001400*    08/21/2003  KLP  RENAMED FILE-ID TO PLN-FILE-ID (CONFLICTED
001500*                     WITH WORKING-STORAGE FILE-ID IN MPLSHOP).
001600*****************************************************************
001700     SELECT PLAN-FILE ASSIGN TO PLNDATA
001800         ORGANIZATION IS LINE SEQUENTIAL
001900         FILE STATUS IS PLN-FILE-STATUS.                          KLP0308
