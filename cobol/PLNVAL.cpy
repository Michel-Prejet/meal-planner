000100*****************************************************************
000200*    COPY MEMBER  PLNVAL
000300*    FIELD AND RECORD VALIDATION PARAGRAPHS FOR THE MEAL PLAN
000400*    JOBS.  COPYBOOK OF PROCEDURE DIVISION TEXT, NOT DATA - THE
000500*    CALLING PROGRAM COPIES THIS INTO ITS OWN PROCEDURE DIVISION
000600*    AND MUST ALSO CARRY VALCAT, PLNREC AND WEKTAB IN WORKING-
000700*    STORAGE.  EVERY PARAGRAPH RETURNS ITS ANSWER IN VAL-FIELD-OK
000800*    / VAL-FIELD-BAD AND, WHEN BAD, A LOADED WS-VAL-MESSAGE.
000900*-----------------------------------------------------------------
001000*    MODIFICATION HISTORY:
001100*    05/11/1991  RSM  ORIGINAL - CARRIED OVER THE OLD EDIT
001200*                     PROGRAM'S FIELD CHECKS AS A COPY MEMBER SO
001300*                     THE SCREEN PROGRAM AND THE BATCH LOAD RAN
001400*                     THE SAME RULES, REQUEST 91-118.
001500*    03/03/1996  RSM  ADDED 2020-VALIDATE-DATE AND THE WEEKDAY
001600*                     LOOKUP FOR THE NEW WEEK/MEAL HIERARCHY.
001700*    02/09/1999  TDW  Y2K - REWORKED THE LEAP YEAR TEST TO USE
001800*                     4-DIGIT YEARS ONLY, DROPPED THE OLD 2-DIGIT
001900*                     WINDOWING LOGIC.  CHG PKG Y2K-0447.
002000*    06/17/2001  KLP  ADDED 2030-VALIDATE-RECORD FOR THE 5/8
002100*                     FIELD-COUNT CHECK WHEN PLN-FIELD-COUNT WAS
002200*                     PUT ON THE RECORD LAYOUT.
002300*    11/03/2004  KLP  ADDED 2035-CHECK-DAY-NAME AS ITS OWN
002400*                     PARAGRAPH - THE LOAD RUN NEEDS THE DAY
002500*                     SUBSCRIPT, NOT JUST A YES/NO, REQUEST 04-390.
002600*****************************************************************
002700*
002800*----------- NON-BLANK STRING CHECK ------------------------------
002900*    WS-VAL-CHECK-TEXT AND WS-VAL-FIELD-NAME MUST BE LOADED BY
003000*    THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.
003100 2000-VALIDATE-STRING.
003200     SET VAL-FIELD-OK TO TRUE.
003300     IF WS-VAL-CHECK-TEXT = SPACES OR LOW-VALUES
003400         MOVE 2 TO WS-VAL-CODE
003500         PERFORM 2090-SET-VAL-ERROR
003600     END-IF.
003700 2000-VALIDATE-STRING-EXIT.
003800     EXIT.
003900*
004000*----------- NUMERIC STRING CHECK --------------------------------
004100*    WS-VAL-CHECK-TEXT HOLDS THE TEXT TO CHECK, LEFT-JUSTIFIED,
004200*    10 CHARACTERS OR FEWER.  AT MOST ONE DECIMAL POINT, AT MOST
004300*    ONE MINUS SIGN AND IT MUST LEAD, EVERYTHING ELSE A DIGIT.
004400 2010-VALIDATE-NUMERIC.
004500     MOVE WS-VAL-CHECK-TEXT(1:10) TO WK-NUM-TEXT.
004600     PERFORM 2000-VALIDATE-STRING.
004700     IF VAL-FIELD-BAD
004800         GO TO 2010-VALIDATE-NUMERIC-EXIT
004900     END-IF.
005000     MOVE ZERO TO WK-NUM-DECPT-CT WK-NUM-MINUS-CT.
005100     MOVE "N" TO WK-NUM-BAD-SW.
005200     PERFORM 2015-SCAN-NUM-CHAR
005300         VARYING WK-NUM-POS FROM 1 BY 1
005400         UNTIL WK-NUM-POS > 10.
005500     IF WK-NUM-DECPT-CT > 1 OR WK-NUM-MINUS-CT > 1
005600         MOVE "Y" TO WK-NUM-BAD-SW
005700     END-IF.
005800     IF WK-NUM-IS-BAD
005900         MOVE 3 TO WS-VAL-CODE
006000         PERFORM 2090-SET-VAL-ERROR
006100     ELSE
006200         SET VAL-FIELD-OK TO TRUE
006300     END-IF.
006400 2010-VALIDATE-NUMERIC-EXIT.
006500     EXIT.
006600*
006700*    ONE CHARACTER OF WK-NUM-TEXT PER CALL - A SPACE STOPS THE
006800*    SCAN BY JUMPING THE VARYING SUBSCRIPT PAST THE LIMIT.
006900 2015-SCAN-NUM-CHAR.
007000     MOVE WK-NUM-TEXT(WK-NUM-POS:1) TO WK-NUM-CHAR.
007100     IF WK-NUM-CHAR = SPACE
007200         MOVE 11 TO WK-NUM-POS
007300     ELSE
007400         IF WK-NUM-CHAR = "-"
007500             IF WK-NUM-POS NOT = 1
007600                 MOVE "Y" TO WK-NUM-BAD-SW
007700             END-IF
007800             ADD 1 TO WK-NUM-MINUS-CT
007900         ELSE
008000             IF WK-NUM-CHAR = "."
008100                 ADD 1 TO WK-NUM-DECPT-CT
008200             ELSE
008300                 IF WK-NUM-CHAR IS NOT NUMERIC
008400                     MOVE "Y" TO WK-NUM-BAD-SW
008500                 END-IF
008600             END-IF
008700         END-IF
008800     END-IF.
008900 2015-SCAN-NUM-CHAR-EXIT.
009000     EXIT.
009100*
009200*----------- DATE CHECK -------------------------------------------
009300*    WS-VAL-CHECK-TEXT HOLDS THE 10-CHARACTER CCYY-MM-DD DATE
009400*    TEXT.  DASHES MUST FALL AT POSITION 5 AND 8, YEAR/MONTH/DAY
009500*    MUST BE ALL DIGITS, MONTH 01-12 AND DAY WITHIN THE MONTH,
009600*    INCLUDING THE FEBRUARY LEAP YEAR CASE.
009700 2020-VALIDATE-DATE.                                              RSM9603
009800     MOVE WS-VAL-CHECK-TEXT(1:10) TO WK-DATE-TEXT.
009900     PERFORM 2000-VALIDATE-STRING.
010000     IF VAL-FIELD-BAD
010100         GO TO 2020-VALIDATE-DATE-EXIT
010200     END-IF.
010300     MOVE "N" TO WK-DATE-BAD-SW.
010400     IF WK-DATE-TEXT(5:1) NOT = "-" OR
010500        WK-DATE-TEXT(8:1) NOT = "-"
010600         MOVE "Y" TO WK-DATE-BAD-SW
010700     END-IF.
010800     IF WK-DATE-TEXT(1:4) IS NOT NUMERIC OR
010900        WK-DATE-TEXT(6:2) IS NOT NUMERIC OR
011000        WK-DATE-TEXT(9:2) IS NOT NUMERIC
011100         MOVE "Y" TO WK-DATE-BAD-SW
011200     END-IF.
011300     IF WK-DATE-IS-BAD
011400         GO TO 2020-SET-BAD
011500     END-IF.
011600     MOVE WK-DATE-TEXT(1:4) TO WK-DATE-YYYY.
011700     MOVE WK-DATE-TEXT(6:2) TO WK-DATE-MM.
011800     MOVE WK-DATE-TEXT(9:2) TO WK-DATE-DD.
011900     IF WK-DATE-YYYY = ZERO OR WK-DATE-MM = ZERO OR
012000        WK-DATE-DD = ZERO
012100         MOVE "Y" TO WK-DATE-BAD-SW
012200     END-IF.
012300     IF WK-DATE-MM < 1 OR WK-DATE-MM > 12
012400         MOVE "Y" TO WK-DATE-BAD-SW
012500     END-IF.
012600     IF WK-DATE-IS-BAD
012700         GO TO 2020-SET-BAD
012800     END-IF.
012900     PERFORM 2025-SET-MONTH-MAX-DD.
013000     IF WK-DATE-DD > WK-DATE-MAX-DD
013100         MOVE "Y" TO WK-DATE-BAD-SW
013200     END-IF.
013300     IF WK-DATE-IS-BAD
013400         GO TO 2020-SET-BAD
013500     END-IF.
013600     SET VAL-FIELD-OK TO TRUE.
013700     GO TO 2020-VALIDATE-DATE-EXIT.
013800 2020-SET-BAD.
013900     MOVE 6 TO WS-VAL-CODE.
014000     PERFORM 2090-SET-VAL-ERROR.
014100 2020-VALIDATE-DATE-EXIT.
014200     EXIT.
014300*
014400*    LEAP YEAR TEST BY DIVIDE/REMAINDER - DIVISIBLE BY 4, NOT BY
014500*    100 UNLESS ALSO DIVISIBLE BY 400.
014600 2025-SET-MONTH-MAX-DD.
014700     MOVE 31 TO WK-DATE-MAX-DD.
014800     IF WK-DATE-MM = 4 OR WK-DATE-MM = 6 OR WK-DATE-MM = 9 OR
014900        WK-DATE-MM = 11
015000         MOVE 30 TO WK-DATE-MAX-DD
015100     END-IF.
015200     IF WK-DATE-MM = 2
015300         MOVE 28 TO WK-DATE-MAX-DD
015400         DIVIDE WK-DATE-YYYY BY 4 GIVING WK-LEAP-Q
015500             REMAINDER WK-LEAP-R
015600         IF WK-LEAP-R = 0
015700             MOVE 29 TO WK-DATE-MAX-DD
015800             DIVIDE WK-DATE-YYYY BY 100 GIVING WK-LEAP-Q
015900                 REMAINDER WK-LEAP-R
016000             IF WK-LEAP-R = 0
016100                 MOVE 28 TO WK-DATE-MAX-DD
016200                 DIVIDE WK-DATE-YYYY BY 400 GIVING WK-LEAP-Q
016300                     REMAINDER WK-LEAP-R
016400                 IF WK-LEAP-R = 0
016500                     MOVE 29 TO WK-DATE-MAX-DD
016600                 END-IF
016700             END-IF
016800         END-IF
016900     END-IF.
017000 2025-SET-MONTH-MAX-DD-EXIT.
017100     EXIT.
017200*
017300*----------- WEEKDAY NAME LOOKUP -----------------------------------
017400*    WS-VAL-CHECK-TEXT HOLDS THE DAY NAME TEXT (UP TO 9 BYTES).
017500*    COMPARE IS CASE-INSENSITIVE.  WK-DAY-INDEX COMES BACK ZERO
017600*    WHEN NOTHING MATCHES.
017700 2035-CHECK-DAY-NAME.                                             KLP0411
017800     MOVE WS-VAL-CHECK-TEXT(1:9) TO WK-DAY-UPPER.
017900     INSPECT WK-DAY-UPPER CONVERTING
018000         "abcdefghijklmnopqrstuvwxyz" TO
018100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018200     MOVE ZERO TO WK-DAY-INDEX.
018300     PERFORM 2036-SCAN-DAY-ENTRY
018400         VARYING WK-VAL-TBL-SUB FROM 1 BY 1
018500         UNTIL WK-VAL-TBL-SUB > 7.
018600 2035-CHECK-DAY-NAME-EXIT.
018700     EXIT.
018800*
018900 2036-SCAN-DAY-ENTRY.
019000     IF WK-DAY-UPPER = WS-DAY-UPPER-ENTRY (WK-VAL-TBL-SUB)
019100         MOVE WK-VAL-TBL-SUB TO WK-DAY-INDEX
019200     END-IF.
019300 2036-SCAN-DAY-ENTRY-EXIT.
019400     EXIT.
019500*
019600*----------- WHOLE RECORD CHECK ------------------------------------
019700*    THE CALLER HAS ALREADY UNSTRUNG THE INCOMING LINE INTO
019800*    PLN-RECORD-AREA AND SET PLN-FIELD-COUNT.  THIS PARAGRAPH
019900*    RUNS THE FIELD-BY-FIELD RULES OVER IT IN ORDER, STOPPING AT
020000*    THE FIRST FAILURE.
020100 2030-VALIDATE-RECORD.                                            KLP0106
020200     SET VAL-FIELD-OK TO TRUE.
020300     IF NOT PLN-RECORD-HAS-NUTRITION AND NOT PLN-RECORD-NO-NUTRITION
020400         MOVE "PLAN RECORD" TO WS-VAL-FIELD-NAME
020500         MOVE 2 TO WS-VAL-CODE
020600         PERFORM 2090-SET-VAL-ERROR
020700         GO TO 2030-VALIDATE-RECORD-EXIT
020800     END-IF.
020900     MOVE "WEEK ANCHOR DATE" TO WS-VAL-FIELD-NAME.
021000     MOVE PLN-ANCHOR-DATE TO WS-VAL-CHECK-TEXT.
021100     PERFORM 2020-VALIDATE-DATE.
021200     IF VAL-FIELD-BAD
021300         GO TO 2030-VALIDATE-RECORD-EXIT
021400     END-IF.
021500     IF NOT PLN-DAY-IS-EMPTY
021600         MOVE "DAY OF WEEK" TO WS-VAL-FIELD-NAME
021700         MOVE PLN-DAY-NAME TO WS-VAL-CHECK-TEXT
021800         PERFORM 2035-CHECK-DAY-NAME
021900         IF WK-DAY-INDEX = ZERO
022000             MOVE 9 TO WS-VAL-CODE
022100             PERFORM 2090-SET-VAL-ERROR
022200             GO TO 2030-VALIDATE-RECORD-EXIT
022300         END-IF
022400     END-IF.
022500     MOVE "MEAL NAME" TO WS-VAL-FIELD-NAME.
022600     MOVE PLN-MEAL-NAME TO WS-VAL-CHECK-TEXT.
022700     PERFORM 2000-VALIDATE-STRING.
022800     IF VAL-FIELD-BAD
022900         GO TO 2030-VALIDATE-RECORD-EXIT
023000     END-IF.
023100     MOVE "INGREDIENT NAME" TO WS-VAL-FIELD-NAME.
023200     MOVE PLN-INGREDIENT-NAME TO WS-VAL-CHECK-TEXT.
023300     PERFORM 2000-VALIDATE-STRING.
023400     IF VAL-FIELD-BAD
023500         GO TO 2030-VALIDATE-RECORD-EXIT
023600     END-IF.
023700     IF NOT PLN-QTY-IS-EMPTY
023800         MOVE "INGREDIENT QUANTITY" TO WS-VAL-FIELD-NAME
023900         MOVE PLN-QTY-TEXT TO WS-VAL-CHECK-TEXT
024000         PERFORM 2010-VALIDATE-NUMERIC
024100         IF VAL-FIELD-BAD
024200             GO TO 2030-VALIDATE-RECORD-EXIT
024300         END-IF
024400     END-IF.
024500     IF PLN-RECORD-HAS-NUTRITION
024600         MOVE "CARBOHYDRATES PER 100G" TO WS-VAL-FIELD-NAME
024700         MOVE PLN-CARBS-TEXT TO WS-VAL-CHECK-TEXT
024800         PERFORM 2010-VALIDATE-NUMERIC
024900         IF VAL-FIELD-BAD
025000             GO TO 2030-VALIDATE-RECORD-EXIT
025100         END-IF
025200         MOVE "FAT PER 100G" TO WS-VAL-FIELD-NAME
025300         MOVE PLN-FAT-TEXT TO WS-VAL-CHECK-TEXT
025400         PERFORM 2010-VALIDATE-NUMERIC
025500         IF VAL-FIELD-BAD
025600             GO TO 2030-VALIDATE-RECORD-EXIT
025700         END-IF
025800         MOVE "PROTEIN PER 100G" TO WS-VAL-FIELD-NAME
025900         MOVE PLN-PROTEIN-TEXT TO WS-VAL-CHECK-TEXT
026000         PERFORM 2010-VALIDATE-NUMERIC
026100         IF VAL-FIELD-BAD
026200             GO TO 2030-VALIDATE-RECORD-EXIT
026300         END-IF
026400     END-IF.
026500     SET VAL-FIELD-OK TO TRUE.
026600 2030-VALIDATE-RECORD-EXIT.
026700     EXIT.
026800*
026900*----------- LOAD THE ERROR MESSAGE FROM THE CODE TABLE ------------
027000*    FIELD NAME (WS-VAL-FIELD-NAME) PLUS THE SUFFIX FOR
027100*    WS-VAL-CODE, TRIMMED TOGETHER INTO WS-VAL-MESSAGE.
027200 2090-SET-VAL-ERROR.
027300     SET VAL-FIELD-BAD TO TRUE.
027400     MOVE SPACES TO WS-VAL-MESSAGE.
027500     MOVE WS-VAL-CODE TO WK-VAL-TBL-SUB.
027600     ADD 1 TO WK-VAL-TBL-SUB.
027700     STRING WS-VAL-FIELD-NAME DELIMITED BY SPACE
027800            " "                DELIMITED BY SIZE
027900            VAL-CODE-SUFFIX (WK-VAL-TBL-SUB) DELIMITED BY SIZE
028000         INTO WS-VAL-MESSAGE.
028100 2090-SET-VAL-ERROR-EXIT.
028200     EXIT.
