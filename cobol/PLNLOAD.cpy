000100*****************************************************************
000200*    COPY MEMBER  PLNLOAD
000300*    LOAD-PHASE PARAGRAPHS SHARED BY EVERY MEAL PLAN BATCH JOB
000400*    THAT NEEDS THE FULL WEEK/DAY/MEAL/INGREDIENT TABLE IN
000500*    MEMORY.  COPYBOOK OF PROCEDURE DIVISION TEXT - THE CALLING
000600*    PROGRAM MUST ALSO CARRY PLNSEL, PLNREC, WEKTAB, VALCAT AND
000700*    PLNVAL.  ENTRY POINT IS 3000-LOAD-PLAN-FILE; ON RETURN THE
000800*    WEEK-TABLE IS BUILT AND WS-PLN-READ-CT / WS-PLN-LOADED-CT /
000900*    WS-PLN-REJECT-CT ARE SET.
001000*-----------------------------------------------------------------
001100*    MODIFICATION HISTORY:
001200*    04/02/1991  RSM  ORIGINAL - REPLACED THE OLD KEYED PLAN
001300*                     MASTER READ LOGIC WITH A FLAT FILE LOAD
001400*                     INTO ONE IN-MEMORY TABLE, REQUEST 91-118.
001500*    09/30/1992  RSM  ADDED THE NUTRITION FIELD CONVERSION SO
001600*                     DIETARY COUNSELING'S REPORTS DIDN'T HAVE TO
001700*                     RE-EDIT THE TEXT THEMSELVES.
001800*    03/03/1996  RSM  REWORKED FIND-OR-CREATE FOR THE DAY LEVEL
001900*                     TO USE THE FIXED SUNDAY-SATURDAY SLOT
002000*                     INSTEAD OF A GROWING TABLE.
002100*    02/09/1999  TDW  Y2K REVIEW - NO 2-DIGIT YEAR HANDLING IN
002200*                     THIS MEMBER.  SIGNED OFF, CHG PKG Y2K-0447.
002300*    06/17/2001  KLP  REJECTED RECORDS NO LONGER STOP THE LOAD -
002400*                     THEY ARE COUNTED AND SKIPPED, REQUEST
002500*                     01-206.  EDIT REPORTING MOVED TO ITS OWN
002600*                     JOB STEP.
002700*    11/03/2004  KLP  ADDED THE DUPLICATE-INGREDIENT CHECK AT THE
002800*                     MEAL LEVEL, REQUEST 04-390.
002810*    08/14/2012  DGH  DIETARY COUNSELING FOUND A ZERO-GRAM AND A
002820*                     NEGATIVE-CARB INGREDIENT SITTING IN THE
002830*                     TABLE UNCAUGHT.  3040 NOW REJECTS QTY NOT
002840*                     GREATER THAN ZERO (VAL CODE 4) AND ANY
002850*                     NEGATIVE NUTRITION FIGURE (VAL CODE 5), AND
002860*                     3020 NOW COUNTS THOSE AS REJECTS INSTEAD OF
002870*                     LOADS.  REQUEST 12-233.
002880*    08/21/2012  DGH  MEAL AND INGREDIENT LOOKUP WERE COMPARING
002882*                     THE NAME TEXT AS TYPED, SO "DINNER" AND
002884*                     "dinner" LOADED AS TWO SEPARATE MEALS AND A
002886*                     RESTATED INGREDIENT NAME SLID PAST THE
002888*                     DUPLICATE CHECK.  3070/3080 NOW FOLD
002890*                     WK-CMP-1/WK-CMP-2 TO UPPERCASE BEFORE THE
002892*                     COMPARE, SAME AS THE DAY-NAME LOOKUP
002894*                     ALREADY DID.  REQUEST 12-241.
002900*****************************************************************
003000*
003100*----------- TOP OF THE LOAD PHASE ---------------------------------
003200 3000-LOAD-PLAN-FILE.
003300     OPEN INPUT PLAN-FILE.
003400     MOVE ZERO TO WS-PLN-EOF-SW.
003500     MOVE ZERO TO WS-PLN-READ-CT.
003600     MOVE ZERO TO WS-PLN-REJECT-CT.
003700     MOVE ZERO TO WS-PLN-LOADED-CT.
003800     MOVE ZERO TO WEEK-COUNT.
003900     PERFORM 3010-READ-PLAN-RECORD.
004000     PERFORM 3020-PROCESS-PLAN-RECORD THRU
004100             3020-PROCESS-PLAN-RECORD-EXIT
004200         UNTIL WS-PLN-AT-EOF.
004300     CLOSE PLAN-FILE.
004400 3000-LOAD-PLAN-FILE-EXIT.
004500     EXIT.
004600*
004700*----------- READ ONE LINE OF PLAN-FILE ----------------------------
004800 3010-READ-PLAN-RECORD.
004900     READ PLAN-FILE
005000         AT END
005100             MOVE 1 TO WS-PLN-EOF-SW
005200         NOT AT END
005300             ADD 1 TO WS-PLN-READ-CT
005400     END-READ.
005500 3010-READ-PLAN-RECORD-EXIT.
005600     EXIT.
005700*
005800*----------- BREAK OUT THE FIELDS AND WORK THE RECORD --------------
005900 3020-PROCESS-PLAN-RECORD.
006000     PERFORM 3025-UNSTRING-PLAN-RECORD.
006100     PERFORM 2030-VALIDATE-RECORD.
006200     IF VAL-FIELD-BAD
006300         ADD 1 TO WS-PLN-REJECT-CT                                KLP0106
006400     ELSE
006500         PERFORM 3050-FIND-OR-CREATE-WEEK
006600         IF WK-SUB NOT = ZERO
006700             IF NOT PLN-DAY-IS-EMPTY
006800                 PERFORM 3060-FIND-OR-CREATE-DAY
006900                 IF NOT PLN-MEAL-IS-EMPTY
007000                     PERFORM 3070-FIND-OR-CREATE-MEAL
007100                     IF ML-SUB NOT = ZERO AND
007200                        NOT PLN-INGREDIENT-IS-EMPTY
007300                         PERFORM 3040-CONVERT-NUMERIC-FIELDS
007320                         IF VAL-FIELD-OK                          DGH1208
007340                             PERFORM 3080-CHECK-DUPLICATE-INGREDIENT
007500                             IF NOT WK-FOUND
007600                                 PERFORM 3090-ADD-INGREDIENT-TO-MEAL
007700                             END-IF
007750                         END-IF                                    DGH1208
007800                     END-IF
007900                 END-IF
008000             END-IF
008100         END-IF
008150         IF VAL-FIELD-BAD                                          DGH1208
008175             ADD 1 TO WS-PLN-REJECT-CT                             DGH1208
008190         ELSE                                                      DGH1208
008200             ADD 1 TO WS-PLN-LOADED-CT                             KLP0106
008225         END-IF                                                    DGH1208
008300     END-IF.
008400     PERFORM 3010-READ-PLAN-RECORD.
008500 3020-PROCESS-PLAN-RECORD-EXIT.
008600     EXIT.
008700*
008800*----------- SPLIT PLAN-REC ON THE COMMAS --------------------------
008900 3025-UNSTRING-PLAN-RECORD.
009000     MOVE SPACES TO PLN-RECORD-AREA.
009100     MOVE ZERO TO WK-FIELD-TALLY.
009200     UNSTRING PLAN-REC DELIMITED BY ","
009300         INTO PLN-ANCHOR-DATE
009400              PLN-DAY-NAME
009500              PLN-MEAL-NAME
009600              PLN-INGREDIENT-NAME
009700              PLN-QTY-TEXT
009800              PLN-CARBS-TEXT
009900              PLN-FAT-TEXT
010000              PLN-PROTEIN-TEXT
010100         TALLYING IN WK-FIELD-TALLY.
010200     MOVE WK-FIELD-TALLY TO PLN-FIELD-COUNT.
010300 3025-UNSTRING-PLAN-RECORD-EXIT.
010400     EXIT.
010500*
010600*----------- TEXT-TO-NUMBER CONVERSION OF THE VALIDATED FIELDS -----
010700 3040-CONVERT-NUMERIC-FIELDS.                                     RSM9209
010800     MOVE "N" TO PLN-HAS-NUTRITION.
010820     SET VAL-FIELD-OK TO TRUE.                                    DGH1208
010900     IF PLN-QTY-IS-EMPTY
011000         MOVE ZERO TO PLN-QTY-NUM
011100     ELSE
011200         MOVE PLN-QTY-TEXT TO WK-CVT-TEXT
011300         PERFORM 3041-CONVERT-ONE-FIELD
011400         MOVE WK-CVT-RESULT TO PLN-QTY-NUM
011420         IF PLN-QTY-NUM NOT > ZERO                                DGH1208
011440             MOVE "INGREDIENT QUANTITY" TO                        DGH1208
011450                 WS-VAL-FIELD-NAME                                DGH1208
011460             MOVE 4 TO WS-VAL-CODE                                DGH1208
011480             PERFORM 2090-SET-VAL-ERROR                           DGH1208
011490             GO TO 3040-CONVERT-NUMERIC-FIELDS-EXIT               DGH1208
011495         END-IF                                                   DGH1208
011500     END-IF.
011600     IF PLN-RECORD-HAS-NUTRITION
011700         MOVE "Y" TO PLN-HAS-NUTRITION
011800         MOVE PLN-CARBS-TEXT TO WK-CVT-TEXT
011900         PERFORM 3041-CONVERT-ONE-FIELD
012000         MOVE WK-CVT-RESULT TO PLN-CARBS-NUM
012020         IF PLN-CARBS-NUM < ZERO                                  DGH1208
012030             MOVE "CARBOHYDRATES PER 100G" TO                     DGH1208
012035                 WS-VAL-FIELD-NAME                                DGH1208
012040             MOVE 5 TO WS-VAL-CODE                                DGH1208
012050             PERFORM 2090-SET-VAL-ERROR                           DGH1208
012055             GO TO 3040-CONVERT-NUMERIC-FIELDS-EXIT               DGH1208
012060         END-IF                                                   DGH1208
012100         MOVE PLN-FAT-TEXT TO WK-CVT-TEXT
012200         PERFORM 3041-CONVERT-ONE-FIELD
012300         MOVE WK-CVT-RESULT TO PLN-FAT-NUM
012320         IF PLN-FAT-NUM < ZERO                                    DGH1208
012330             MOVE "FAT PER 100G" TO WS-VAL-FIELD-NAME              DGH1208
012340             MOVE 5 TO WS-VAL-CODE                                DGH1208
012350             PERFORM 2090-SET-VAL-ERROR                           DGH1208
012355             GO TO 3040-CONVERT-NUMERIC-FIELDS-EXIT               DGH1208
012360         END-IF                                                   DGH1208
012400         MOVE PLN-PROTEIN-TEXT TO WK-CVT-TEXT
012500         PERFORM 3041-CONVERT-ONE-FIELD
012600         MOVE WK-CVT-RESULT TO PLN-PROTEIN-NUM
012620         IF PLN-PROTEIN-NUM < ZERO                                DGH1208
012630             MOVE "PROTEIN PER 100G" TO WS-VAL-FIELD-NAME          DGH1208
012640             MOVE 5 TO WS-VAL-CODE                                DGH1208
012650             PERFORM 2090-SET-VAL-ERROR                           DGH1208
012655             GO TO 3040-CONVERT-NUMERIC-FIELDS-EXIT               DGH1208
012660         END-IF                                                   DGH1208
012700     ELSE
012800         MOVE ZERO TO PLN-CARBS-NUM
012900         MOVE ZERO TO PLN-FAT-NUM
013000         MOVE ZERO TO PLN-PROTEIN-NUM
013100     END-IF.
013200 3040-CONVERT-NUMERIC-FIELDS-EXIT.
013300     EXIT.
013400*
013500*    CONVERTS WK-CVT-TEXT INTO WK-CVT-RESULT.  SIGN AND DECIMAL
013600*    POINT ARE LOCATED BY HAND SINCE THIS SHOP DOES NOT CARRY
013700*    NUMVAL ON ITS COMPILER LEVEL.
013800 3041-CONVERT-ONE-FIELD.
013900     MOVE "+" TO WK-CVT-SIGN-SW.
014000     MOVE 1 TO WK-CVT-START.
014100     IF WK-CVT-TEXT (1:1) = "-"
014200         MOVE "-" TO WK-CVT-SIGN-SW
014300         MOVE 2 TO WK-CVT-START
014400     END-IF.
014500     MOVE ZERO TO WK-CVT-DOT-POS.
014600     MOVE 10 TO WK-CVT-END-POS.
014700     MOVE "N" TO WK-CVT-END-FOUND-SW.
014800     PERFORM 3042-SCAN-CVT-CHAR
014900         VARYING WK-CVT-POS FROM WK-CVT-START BY 1
015000         UNTIL WK-CVT-POS > 10.
015100     MOVE ZEROES TO WK-CVT-INT-TEXT.
015200     MOVE "00" TO WK-CVT-FRAC-TEXT.
015300     IF WK-CVT-DOT-POS = ZERO
015400         COMPUTE WK-CVT-INT-LEN =
015500             WK-CVT-END-POS - WK-CVT-START + 1
015600         IF WK-CVT-INT-LEN > 0
015700             MOVE WK-CVT-TEXT (WK-CVT-START:WK-CVT-INT-LEN)
015800                 TO WK-CVT-INT-TEXT
015900                     (8 - WK-CVT-INT-LEN:WK-CVT-INT-LEN)
016000         END-IF
016100     ELSE
016200         COMPUTE WK-CVT-INT-LEN = WK-CVT-DOT-POS - WK-CVT-START
016300         IF WK-CVT-INT-LEN > 0
016400             MOVE WK-CVT-TEXT (WK-CVT-START:WK-CVT-INT-LEN)
016500                 TO WK-CVT-INT-TEXT
016600                     (8 - WK-CVT-INT-LEN:WK-CVT-INT-LEN)
016700         END-IF
016800         COMPUTE WK-CVT-FRAC-LEN =
016900             WK-CVT-END-POS - WK-CVT-DOT-POS
017000         IF WK-CVT-FRAC-LEN > 2
017100             MOVE 2 TO WK-CVT-FRAC-LEN
017200         END-IF
017300         IF WK-CVT-FRAC-LEN > 0
017400             MOVE WK-CVT-TEXT (WK-CVT-DOT-POS + 1:
017500                     WK-CVT-FRAC-LEN)
017600                 TO WK-CVT-FRAC-TEXT (1:WK-CVT-FRAC-LEN)
017700         END-IF
017800     END-IF.
017900     MOVE WK-CVT-INT-TEXT TO WK-CVT-INT-NUM.
018000     MOVE WK-CVT-FRAC-TEXT TO WK-CVT-FRAC-NUM.
018100     COMPUTE WK-CVT-RESULT ROUNDED =
018200         WK-CVT-INT-NUM + (WK-CVT-FRAC-NUM / 100).
018300     IF WK-CVT-SIGN-SW = "-"
018400         COMPUTE WK-CVT-RESULT = WK-CVT-RESULT * -1
018500     END-IF.
018600 3041-CONVERT-ONE-FIELD-EXIT.
018700     EXIT.
018800*
018900*    ONE CHARACTER OF WK-CVT-TEXT PER CALL - LOCATES THE DECIMAL
019000*    POINT AND THE FIRST TRAILING SPACE.
019100 3042-SCAN-CVT-CHAR.
019200     IF WK-CVT-TEXT (WK-CVT-POS:1) = "."
019300         MOVE WK-CVT-POS TO WK-CVT-DOT-POS
019400     END-IF.
019500     IF WK-CVT-TEXT (WK-CVT-POS:1) = SPACE
019600         IF NOT WK-CVT-END-FOUND
019700             COMPUTE WK-CVT-END-POS = WK-CVT-POS - 1
019800             SET WK-CVT-END-FOUND TO TRUE
019900         END-IF
020000     END-IF.
020100 3042-SCAN-CVT-CHAR-EXIT.
020200     EXIT.
020300*
020400*----------- FIND THE WEEK BY ANCHOR DATE, OR ADD IT ---------------
020500 3050-FIND-OR-CREATE-WEEK.
020600     MOVE ZERO TO WK-SUB.
020700     PERFORM 3051-SCAN-WEEK-ENTRY
020800         VARYING WK-VAL-TBL-SUB FROM 1 BY 1
020900         UNTIL WK-VAL-TBL-SUB > WEEK-COUNT.
021000     IF WK-SUB = ZERO AND WEEK-COUNT < WK-MAX-WEEKS
021100         ADD 1 TO WEEK-COUNT
021200         MOVE WEEK-COUNT TO WK-SUB
021300         MOVE PLN-ANCHOR-DATE TO WEEK-ANCHOR-DATE (WK-SUB)
021400         MOVE 7 TO DAY-COUNT (WK-SUB)
021500         PERFORM 3052-CLEAR-DAY-ENTRY
021600             VARYING DY-SUB FROM 1 BY 1
021700             UNTIL DY-SUB > 7
021800     END-IF.
021900 3050-FIND-OR-CREATE-WEEK-EXIT.
022000     EXIT.
022100*
022200 3051-SCAN-WEEK-ENTRY.
022300     IF WK-SUB = ZERO AND
022400        WEEK-ANCHOR-DATE (WK-VAL-TBL-SUB) = PLN-ANCHOR-DATE
022500         MOVE WK-VAL-TBL-SUB TO WK-SUB
022600     END-IF.
022700 3051-SCAN-WEEK-ENTRY-EXIT.
022800     EXIT.
022900*
023000 3052-CLEAR-DAY-ENTRY.
023100     MOVE ZERO TO DAY-MEAL-COUNT (WK-SUB DY-SUB).
023200 3052-CLEAR-DAY-ENTRY-EXIT.
023300     EXIT.
023400*
023500*----------- LOCATE THE FIXED SUNDAY-SATURDAY DAY SLOT -------------
023600 3060-FIND-OR-CREATE-DAY.                                         RSM9603
023700     MOVE PLN-DAY-NAME TO WS-VAL-CHECK-TEXT.
023800     PERFORM 2035-CHECK-DAY-NAME.
023900     MOVE WK-DAY-INDEX TO DY-SUB.
024000 3060-FIND-OR-CREATE-DAY-EXIT.
024100     EXIT.
024200*
024300*----------- FIND THE MEAL BY NAME WITHIN THE DAY, OR ADD IT -------
024400 3070-FIND-OR-CREATE-MEAL.
024500     MOVE ZERO TO ML-SUB.
024600     MOVE PLN-MEAL-NAME TO WK-CMP-1.
024620     INSPECT WK-CMP-1 CONVERTING                              DGH1208
024640         "abcdefghijklmnopqrstuvwxyz" TO                      DGH1208
024660         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        DGH1208
024700     PERFORM 3071-SCAN-MEAL-ENTRY
024800         VARYING WK-VAL-TBL-SUB FROM 1 BY 1
024900         UNTIL WK-VAL-TBL-SUB > DAY-MEAL-COUNT (WK-SUB DY-SUB).
025000     IF ML-SUB = ZERO AND
025100        DAY-MEAL-COUNT (WK-SUB DY-SUB) < WK-MAX-MEALS
025200         ADD 1 TO DAY-MEAL-COUNT (WK-SUB DY-SUB)
025300         MOVE DAY-MEAL-COUNT (WK-SUB DY-SUB) TO ML-SUB
025400         MOVE PLN-MEAL-NAME TO
025500             MEAL-NAME (WK-SUB DY-SUB ML-SUB)
025600         MOVE ZERO TO
025700             MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
025800     END-IF.
025900 3070-FIND-OR-CREATE-MEAL-EXIT.
026000     EXIT.
026100*
026200 3071-SCAN-MEAL-ENTRY.
026300     IF ML-SUB = ZERO
026400         MOVE MEAL-NAME (WK-SUB DY-SUB WK-VAL-TBL-SUB)
026500             TO WK-CMP-2
026520         INSPECT WK-CMP-2 CONVERTING                          DGH1208
026540             "abcdefghijklmnopqrstuvwxyz" TO                  DGH1208
026560             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                     DGH1208
026600         IF WK-CMP-1 = WK-CMP-2
026700             MOVE WK-VAL-TBL-SUB TO ML-SUB
026800         END-IF
026900     END-IF.
027000 3071-SCAN-MEAL-ENTRY-EXIT.
027100     EXIT.
027200*
027300*----------- REJECT A SECOND OCCURRENCE OF THE SAME INGREDIENT -----
027400 3080-CHECK-DUPLICATE-INGREDIENT.                                 KLP0411
027500     MOVE "N" TO WK-FOUND-SW.
027600     MOVE PLN-INGREDIENT-NAME TO WK-CMP-1.
027620     INSPECT WK-CMP-1 CONVERTING                              DGH1208
027640         "abcdefghijklmnopqrstuvwxyz" TO                      DGH1208
027660         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        DGH1208
027700     PERFORM 3081-SCAN-INGREDIENT-ENTRY
027800         VARYING WK-VAL-TBL-SUB FROM 1 BY 1
027900         UNTIL WK-VAL-TBL-SUB >
028000               MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB).
028100 3080-CHECK-DUPLICATE-INGREDIENT-EXIT.
028200     EXIT.
028300*
028400 3081-SCAN-INGREDIENT-ENTRY.
028500     IF NOT WK-FOUND
028600         MOVE INGREDIENT-NAME
028700                 (WK-SUB DY-SUB ML-SUB WK-VAL-TBL-SUB)
028800             TO WK-CMP-2
028820         INSPECT WK-CMP-2 CONVERTING                          DGH1208
028840             "abcdefghijklmnopqrstuvwxyz" TO                  DGH1208
028860             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                     DGH1208
028900         IF WK-CMP-1 = WK-CMP-2
029000             MOVE "Y" TO WK-FOUND-SW
029100         END-IF
029200     END-IF.
029300 3081-SCAN-INGREDIENT-ENTRY-EXIT.
029400     EXIT.
029500*
029600*----------- ADD THE INGREDIENT TO THE CURRENT MEAL SLOT -----------
029700 3090-ADD-INGREDIENT-TO-MEAL.
029800     IF MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
029900        < WK-MAX-INGREDIENTS
030000         ADD 1 TO MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
030100         MOVE MEAL-INGREDIENT-COUNT (WK-SUB DY-SUB ML-SUB)
030200             TO IG-SUB
030300         MOVE PLN-INGREDIENT-NAME TO
030400             INGREDIENT-NAME (WK-SUB DY-SUB ML-SUB IG-SUB)
030500         MOVE PLN-QTY-NUM TO
030600             INGREDIENT-QTY (WK-SUB DY-SUB ML-SUB IG-SUB)
030700         MOVE PLN-HAS-NUTRITION TO
030800             INGREDIENT-HAS-NUTRITION
030900                 (WK-SUB DY-SUB ML-SUB IG-SUB)
031000         IF PLN-NUTRITION-PRESENT
031100             MOVE PLN-CARBS-NUM TO
031200                 INGREDIENT-CARBS-100G
031300                     (WK-SUB DY-SUB ML-SUB IG-SUB)
031400             MOVE PLN-FAT-NUM TO
031500                 INGREDIENT-FAT-100G
031600                     (WK-SUB DY-SUB ML-SUB IG-SUB)
031700             MOVE PLN-PROTEIN-NUM TO
031800                 INGREDIENT-PROTEIN-100G
031900                     (WK-SUB DY-SUB ML-SUB IG-SUB)
032000         END-IF
032100     END-IF.
032200 3090-ADD-INGREDIENT-TO-MEAL-EXIT.
032300     EXIT.
