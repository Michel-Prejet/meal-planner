000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MPLEDIT.
000300 AUTHOR. JEFF BLACK.
000400 INSTALLATION. DIETARY COUNSELING SYSTEMS.
000500 DATE-WRITTEN. 05/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL DIETARY COUNSELING USE ONLY.
000800******************************************************************
000900* REMARKS:
001000*    READS THE WEEKLY MEAL PLAN DATA FILE ONE LINE AT A TIME AND
001100*    RUNS EVERY FIELD THROUGH THE SAME EDIT RULES THE LOAD STEPS
001200*    USE, BUT NEVER BUILDS THE WEEK/DAY/MEAL TABLE - THIS JOB IS
001300*    FOR TURNING UP BAD LINES BEFORE THEY GET NEAR A REPORT RUN.
001400*    ONE LINE OF OUTPUT PER REJECTED PLAN LINE, PLUS A COUNT.
001500*
001600***************JEC1*************************
001700*  MODIFICATION HISTORY:
001800*
001900*   MODIFIED: 05/11/1991
002000*   PROGRAMMER: R S MASON
002100*   MODIFICATION:
002200*   JEC1. ORIGINAL - REQUEST 91-118.  SPLIT OFF THE OLD SCREEN
002300*         PROGRAM'S FIELD EDIT SO IT COULD RUN AS A STANDALONE
002400*         BATCH STEP AGAINST THE WHOLE FILE.
002500*
002600*   MODIFIED: 03/03/1996
002700*   PROGRAMMER: R S MASON
002800*   MODIFICATION:
002900*   JEC2. ADDED THE WEEKDAY AND DATE CHECKS WHEN THE WEEK/MEAL
003000*         HIERARCHY WAS BUILT.
003100*
003200*   MODIFIED: 02/09/1999
003300*   PROGRAMMER: T D WERNER
003400*   MODIFICATION:
003500*   JEC3. Y2K REVIEW - THE DATE CHECK ALREADY REQUIRES A 4 DIGIT
003600*         YEAR, NO PROGRAM CHANGE.  SIGNED OFF, CHG PKG Y2K-0447.
003700*
003800*   MODIFIED: 06/17/2001
003900*   PROGRAMMER: K L PARKS
004000*   MODIFICATION:
004100*   JEC4. REPORT NOW CARRIES THE LINE NUMBER OF THE REJECT SO
004200*         SOMEBODY CAN FIND IT IN THE SOURCE FILE, REQUEST
004300*         01-206.
004400*
004500*********************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. TI-990.
004900 OBJECT-COMPUTER. TI-990.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS WS-DETAIL-ONLY
005300            OFF STATUS IS WS-DETAIL-AND-SUMMARY.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     COPY PLNSEL.
005700     SELECT PRLINE ASSIGN PRINT WS-FILENAME
005800         STATUS FL-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PLAN-FILE
006300     LABEL RECORD STANDARD
006400     DATA RECORD PLAN-REC.
006500 01  PLAN-REC                        PIC X(132).
006600 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
006700 01  LINEPR                          PIC X(132).
006800*
006900 WORKING-STORAGE SECTION.
007000 01  WS-RUN-SWITCHES.
007100     05  WS-UPSI-SW                  PIC X     VALUE "N".
007200         88  WS-DETAIL-ONLY               VALUE "Y".
007300         88  WS-DETAIL-AND-SUMMARY        VALUE "N".
007400 01  FL-STATUS                       PIC XX    VALUE SPACES.
007500 01  WS-FILENAME.
007600     05  FILLER PIC X(19) VALUE "/u/dietary/f/plans/".
007700     05  FILLER PIC X(11) VALUE "PLANEDITS-".
007800     05  WS-FILENAME-DATE            PIC 9(8).
007900     05  FILLER PIC XXXX VALUE ".csv".
008000 01  WS-FILENAME-DATE-BRK REDEFINES WS-FILENAME-DATE.
008100     05  WS-FN-CCYY                  PIC 9(4).
008200     05  WS-FN-MM                    PIC 99.
008300     05  WS-FN-DD                    PIC 99.
008400 01  WS-LINE-NO                      PIC 9(5) COMP-3 VALUE ZERO.  JEC4001
008500 01  WS-EDIT-COUNTERS.
008600     05  WS-EDIT-READ-CT             PIC 9(5) COMP-3 VALUE ZERO.
008700     05  WS-EDIT-BAD-CT              PIC 9(5) COMP-3 VALUE ZERO.
008800 01  HEAD-1.
008900     05  FILLER PIC X(06) VALUE "LINE,".
009000     05  FILLER PIC X(45) VALUE
009100         "FIELD,MESSAGE,                              ".
009200 01  DETAIL-LINE.
009300     05  DL-LINE-NO                  PIC ZZZZ9.                   JEC4001
009400     05  DL-COMMA-1                  PIC X     VALUE ",".
009500     05  DL-FIELD-NAME               PIC X(30).
009600     05  DL-COMMA-2                  PIC X     VALUE ",".
009700     05  DL-MESSAGE                  PIC X(80).
009800*
009900 COPY PLNREC.
010000 COPY VALCAT.
010100*
010200 PROCEDURE DIVISION.
010300*
010400 1000-MAIN-RTN.
010500     ACCEPT WS-FILENAME-DATE FROM DATE YYYYMMDD.
010600     OPEN INPUT PLAN-FILE.
010700     OPEN OUTPUT PRLINE.
010800     MOVE SPACES TO LINEPR.
010900     MOVE HEAD-1 TO LINEPR.
011000     WRITE LINEPR AFTER ADVANCING 1.
011100     PERFORM 1010-READ-PLAN-RECORD.
011200     PERFORM 1020-EDIT-ONE-RECORD THRU 1020-EDIT-ONE-RECORD-EXIT
011300         UNTIL WS-PLN-AT-EOF.
011400     DISPLAY "MPLEDIT - LINES READ      : " WS-EDIT-READ-CT.
011500     DISPLAY "MPLEDIT - LINES REJECTED   : " WS-EDIT-BAD-CT.
011600     CLOSE PLAN-FILE PRLINE.
011700     IF WS-EDIT-BAD-CT > ZERO
011800         MOVE 4 TO RETURN-CODE
011900     END-IF.
012000     STOP RUN.
012100*
012200 1010-READ-PLAN-RECORD.
012300     READ PLAN-FILE
012400         AT END
012500             MOVE 1 TO WS-PLN-EOF-SW
012600         NOT AT END
012700             ADD 1 TO WS-LINE-NO                                  JEC4001
012800             ADD 1 TO WS-EDIT-READ-CT
012900     END-READ.
013000 1010-READ-PLAN-RECORD-EXIT.
013100     EXIT.
013200*
013300 1020-EDIT-ONE-RECORD.                                            JEC2002
013400     MOVE SPACES TO PLN-RECORD-AREA.
013500     MOVE ZERO TO WK-FIELD-TALLY.
013600     UNSTRING PLAN-REC DELIMITED BY ","
013700         INTO PLN-ANCHOR-DATE
013800              PLN-DAY-NAME
013900              PLN-MEAL-NAME
014000              PLN-INGREDIENT-NAME
014100              PLN-QTY-TEXT
014200              PLN-CARBS-TEXT
014300              PLN-FAT-TEXT
014400              PLN-PROTEIN-TEXT
014500         TALLYING IN WK-FIELD-TALLY.
014600     MOVE WK-FIELD-TALLY TO PLN-FIELD-COUNT.
014700     PERFORM 2030-VALIDATE-RECORD.
014800     IF VAL-FIELD-BAD
014900         ADD 1 TO WS-EDIT-BAD-CT
015000         PERFORM 1030-WRITE-DETAIL-LINE
015100     END-IF.
015200     PERFORM 1010-READ-PLAN-RECORD.
015300 1020-EDIT-ONE-RECORD-EXIT.
015400     EXIT.
015500*
015600 1030-WRITE-DETAIL-LINE.
015700     MOVE SPACES TO DETAIL-LINE.
015800     MOVE WS-LINE-NO TO DL-LINE-NO.                               JEC4001
015900     MOVE WS-VAL-FIELD-NAME TO DL-FIELD-NAME.
016000     MOVE WS-VAL-MESSAGE TO DL-MESSAGE.
016100     MOVE SPACES TO LINEPR.
016200     WRITE LINEPR FROM DETAIL-LINE AFTER ADVANCING 1.
016300 1030-WRITE-DETAIL-LINE-EXIT.
016400     EXIT.
016500*
016600     COPY PLNVAL.
