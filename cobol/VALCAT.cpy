000100*****************************************************************
000200*    COPY MEMBER  VALCAT
000300*    VALIDATION ERROR CODE/MESSAGE CATALOGUE FOR THE MEAL PLAN
000400*    DATA VALIDATOR.  ONE FIXED SUFFIX PER CODE - THE CALLING
000500*    PARAGRAPH BUILDS THE FULL MESSAGE AS FIELD-NAME + SUFFIX.
000600*-----------------------------------------------------------------
000700*    MODIFICATION HISTORY:
000800*    05/11/1991  RSM  ORIGINAL - 6 CODES CARRIED OVER FROM THE
000900*                     OLD KEYED PLAN MASTER'S EDIT PROGRAM.
001000*    03/03/1996  RSM  ADDED ALREADY_EXISTS/DOESNT_EXIST/INVALID
001100*                     WEEKDAY WHEN THE WEEK/MEAL LOOKUP LOGIC
001200*                     MOVED OFF THE OLD SCREEN PROGRAM.
001300*    02/09/1999  TDW  Y2K REVIEW - NO DATE LITERALS IN THIS
001400*                     MEMBER.  SIGNED OFF, CHG PKG Y2K-0447.
001500*****************************************************************
001600 01  WS-VAL-ERROR-AREA.
001700     05  WS-VAL-FIELD-NAME           PIC X(30) VALUE SPACES.
001800     05  WS-VAL-CODE                 PIC 99 COMP-3 VALUE ZERO.
001900         88  VAL-NULL-ARGUMENT           VALUE 1.
002000         88  VAL-INVALID-STRING          VALUE 2.
002100         88  VAL-INVALID-DOUBLE          VALUE 3.
002200         88  VAL-NON-POSITIVE-VALUE      VALUE 4.
002300         88  VAL-NEGATIVE-VALUE          VALUE 5.
002400         88  VAL-INVALID-DATE            VALUE 6.
002500         88  VAL-ALREADY-EXISTS          VALUE 7.                 RSM9603
002600         88  VAL-DOESNT-EXIST            VALUE 8.                 RSM9603
002700         88  VAL-INVALID-WEEKDAY         VALUE 9.                 RSM9603
002800         88  VAL-NONE                    VALUE 0.
002900     05  WS-VAL-PASSED               PIC X     VALUE "Y".
003000         88  VAL-FIELD-OK                VALUE "Y".
003100         88  VAL-FIELD-BAD               VALUE "N".
003200     05  WS-VAL-MESSAGE              PIC X(80) VALUE SPACES.
003300     05  FILLER                      PIC X(08).
003400*
003500*----------- SUFFIX TABLE, LOADED FROM THE LITERAL BLOCK BELOW --
003600 01  WS-VAL-CODE-LITERALS.
003700     05  FILLER PIC X(50) VALUE
003800         "00: no error message.                             ".
003900     05  FILLER PIC X(50) VALUE
004000         "01 cannot be null.                                ".
004100     05  FILLER PIC X(50) VALUE
004200         "02 cannot be null, empty, or only whitespace.     ".
004300     05  FILLER PIC X(50) VALUE
004400         "03 is not a valid double.                         ".
004500     05  FILLER PIC X(50) VALUE
004600         "04 cannot be zero or negative.                    ".
004700     05  FILLER PIC X(50) VALUE
004800         "05 cannot be negative.                            ".
004900     05  FILLER PIC X(50) VALUE
005000         "06 is not a valid date.                           ".
005100     05  FILLER PIC X(50) VALUE
005200         "07 already exists.                                ".
005300     05  FILLER PIC X(50) VALUE
005400         "08 does not exist.                                ".
005500     05  FILLER PIC X(50) VALUE
005600         "09 is not a valid weekday.                        ".
005700 01  VAL-CODE-TABLE REDEFINES WS-VAL-CODE-LITERALS.
005800     05  VAL-CODE-ENTRY OCCURS 10 TIMES.
005900         10  VAL-CODE-NO             PIC 99.
006000         10  VAL-CODE-SUFFIX         PIC X(48).
006100*
006200*----------- SCRATCH FIELDS USED BY THE PLNVAL PARAGRAPHS -------
006300 01  WS-VAL-WORK-AREA.
006400     05  WS-VAL-CHECK-TEXT           PIC X(30) VALUE SPACES.
006500     05  WK-VAL-TBL-SUB              PIC 99 COMP-3 VALUE ZERO.
006600     05  WK-NUM-TEXT                 PIC X(10) VALUE SPACES.
006700     05  WK-NUM-POS                  PIC 99 COMP-3 VALUE ZERO.
006800     05  WK-NUM-CHAR                 PIC X     VALUE SPACE.
006900     05  WK-NUM-DECPT-CT             PIC 9 COMP-3 VALUE ZERO.
007000     05  WK-NUM-MINUS-CT             PIC 9 COMP-3 VALUE ZERO.
007100     05  WK-NUM-BAD-SW               PIC X     VALUE "N".
007200         88  WK-NUM-IS-BAD               VALUE "Y".
007300     05  WK-DATE-TEXT                PIC X(10) VALUE SPACES.
007400     05  WK-DATE-YYYY                PIC 9(4)  VALUE ZERO.
007500     05  WK-DATE-MM                  PIC 99    VALUE ZERO.
007600     05  WK-DATE-DD                  PIC 99    VALUE ZERO.
007700     05  WK-DATE-MAX-DD              PIC 99    VALUE ZERO.
007800     05  WK-DATE-BAD-SW              PIC X     VALUE "N".
007900         88  WK-DATE-IS-BAD               VALUE "Y".
008000     05  WK-LEAP-Q                   PIC 9(6) COMP-3 VALUE ZERO.
008100     05  WK-LEAP-R                   PIC 99   COMP-3 VALUE ZERO.
008200     05  WK-DAY-UPPER                PIC X(09) VALUE SPACES.
008300     05  WK-DAY-INDEX                PIC 9    COMP-3 VALUE ZERO.
008400     05  FILLER                      PIC X(08).
