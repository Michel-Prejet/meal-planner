000100*****************************************************************
000200*    COPY MEMBER  WEKTAB
000300*    IN-MEMORY WEEK/DAY/MEAL/INGREDIENT TABLE FOR THE MEAL
000400*    PLANNER JOBS.  MODELED ON THE OLD UPCREPORTTREE WS-UPC-TABLE
000500*    LOAD-INTO-A-FIXED-TABLE TECHNIQUE - A SUBSCRIPT COUNTER PER
000600*    LEVEL, NO OCCURS DEPENDING ON.
000700*
000800*    SIZING:  15 WEEKS, 7 FIXED DAY SLOTS (SUNDAY=1 THRU
000900*    SATURDAY=7), 10 MEALS PER DAY, 12 INGREDIENTS PER MEAL.
001000*    THE -COUNT FIELD AT EACH LEVEL SAYS HOW MANY OF THE FIXED
001100*    SLOTS ARE ACTUALLY IN USE.
001200*-----------------------------------------------------------------
001300*    MODIFICATION HISTORY:
001400*    04/02/1991  RSM  ORIGINAL - REPLACED THE OLD KEYED PLAN
001500*                     MASTER WITH ONE IN-MEMORY TABLE, REQUEST
001600*                     91-118.
001700*    09/30/1992  RSM  ADDED THE NUTRITION FIELDS AT THE
001800*                     INGREDIENT LEVEL (SEE PLNREC).
001900*    03/03/1996  RSM  ADDED WS-DAY-NAME-TABLE SO THE WEEKDAY
002000*                     LOOKUP LOGIC IS IN ONE PLACE.
002100*    07/22/1998  RSM  BUMPED WEEK-ENTRY FROM 8 TO 15 - DIETARY
002200*                     COUNSELING WANTED A FULL QUARTER ON FILE
002300*                     AT ONCE.
002400*    02/09/1999  TDW  Y2K - ANCHOR DATE IS CCYY-MM-DD ALREADY,
002500*                     NO PACKED-CENTURY FIELDS HERE.  CHG PKG
002600*                     Y2K-0447.
002700*    11/03/2004  KLP  ADDED SHOP-LIST-TABLE FOR THE MERGED
002800*                     WEEKLY SHOPPING LIST, REQUEST 04-390.
002820*    08/21/2012  DGH  ADDED WK-CMP-1-UC/WK-CMP-2-UC SO THE MEAL,
002840*                     INGREDIENT AND SHOPPING LIST NAME LOOKUPS
002860*                     CAN COMPARE CASE-INSENSITIVE WITHOUT
002880*                     DESTROYING THE ORIGINAL-CASE TEXT THAT
002885*                     STILL HAS TO BE STORED.  REQUEST 12-241.
002900*****************************************************************
003000*
003100*----------- WEEKDAY AND MONTH NAME LOOKUP TABLES ---------------
003200 01  WS-DAY-NAME-LITERALS.
003300     05  FILLER PIC X(09) VALUE "Sunday   ".
003400     05  FILLER PIC X(09) VALUE "Monday   ".
003500     05  FILLER PIC X(09) VALUE "Tuesday  ".
003600     05  FILLER PIC X(09) VALUE "Wednesday".
003700     05  FILLER PIC X(09) VALUE "Thursday ".
003800     05  FILLER PIC X(09) VALUE "Friday   ".
003900     05  FILLER PIC X(09) VALUE "Saturday ".
004000 01  WS-DAY-NAME-TABLE REDEFINES WS-DAY-NAME-LITERALS.
004100     05  WS-DAY-NAME-ENTRY OCCURS 7 TIMES PIC X(09).
004200*
004300*    UPPERCASE SHADOW OF THE ABOVE - THE DAY NAME COMING OFF THE
004400*    PLAN FILE IS COMPARED IN UPPERCASE SO "Monday" AND "MONDAY"
004500*    BOTH HIT SLOT 2.  KEEP IN THE SAME ORDER AS THE TABLE ABOVE.
004600 01  WS-DAY-UPPER-LITERALS.
004700     05  FILLER PIC X(09) VALUE "SUNDAY   ".
004800     05  FILLER PIC X(09) VALUE "MONDAY   ".
004900     05  FILLER PIC X(09) VALUE "TUESDAY  ".
005000     05  FILLER PIC X(09) VALUE "WEDNESDAY".
005100     05  FILLER PIC X(09) VALUE "THURSDAY ".
005200     05  FILLER PIC X(09) VALUE "FRIDAY   ".
005300     05  FILLER PIC X(09) VALUE "SATURDAY ".
005400 01  WS-DAY-UPPER-TABLE REDEFINES WS-DAY-UPPER-LITERALS.
005500     05  WS-DAY-UPPER-ENTRY OCCURS 7 TIMES PIC X(09).
005600*
005700 01  WS-MONTH-NAME-LITERALS.
005800     05  FILLER PIC X(09) VALUE "January  ".
005900     05  FILLER PIC X(09) VALUE "February ".
006000     05  FILLER PIC X(09) VALUE "March    ".
006100     05  FILLER PIC X(09) VALUE "April    ".
006200     05  FILLER PIC X(09) VALUE "May      ".
006300     05  FILLER PIC X(09) VALUE "June     ".
006400     05  FILLER PIC X(09) VALUE "July     ".
006500     05  FILLER PIC X(09) VALUE "August   ".
006600     05  FILLER PIC X(09) VALUE "September".
006700     05  FILLER PIC X(09) VALUE "October  ".
006800     05  FILLER PIC X(09) VALUE "November ".
006900     05  FILLER PIC X(09) VALUE "December ".
007000 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-LITERALS.
007100     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES PIC X(09).
007200*
007300*----------- SUBSCRIPTS AND TABLE LIMITS -------------------------
007400 01  WK-TABLE-LIMITS.
007500     05  WK-MAX-WEEKS                PIC 99   COMP-3 VALUE 15.
007600     05  WK-MAX-DAYS                 PIC 9    COMP-3 VALUE 7.
007700     05  WK-MAX-MEALS                PIC 99   COMP-3 VALUE 10.
007800     05  WK-MAX-INGREDIENTS          PIC 99   COMP-3 VALUE 12.
007900 01  WK-SUBSCRIPTS.
008000     05  WK-SUB                      PIC 99   COMP-3 VALUE ZERO.
008100     05  DY-SUB                      PIC 9    COMP-3 VALUE ZERO.
008200     05  ML-SUB                      PIC 99   COMP-3 VALUE ZERO.
008300     05  IG-SUB                      PIC 99   COMP-3 VALUE ZERO.
008400     05  SH-SUB                      PIC 99   COMP-3 VALUE ZERO.
008500*
008600*----------- THE WEEK / DAY / MEAL / INGREDIENT TABLE ------------
008700 01  WEEK-TABLE.
008800     05  WEEK-COUNT                  PIC 99   COMP-3 VALUE ZERO.
008900     05  WEEK-ENTRY OCCURS 15 TIMES.
009000         10  WEEK-ANCHOR-DATE        PIC X(10).
009100         10  WEEK-ANCHOR-DATE-BRK REDEFINES WEEK-ANCHOR-DATE.
009200             15  WEEK-ANCHOR-YYYY    PIC X(04).
009300             15  FILLER              PIC X(01).
009400             15  WEEK-ANCHOR-MM      PIC X(02).
009500             15  FILLER              PIC X(01).
009600             15  WEEK-ANCHOR-DD      PIC X(02).
009700         10  DAY-COUNT               PIC 9    COMP-3 VALUE 7.
009800         10  DAY-ENTRY OCCURS 7 TIMES.
009900             15  DAY-MEAL-COUNT      PIC 99  COMP-3 VALUE ZERO.
010000             15  MEAL-ENTRY OCCURS 10 TIMES.
010100                 20  MEAL-NAME             PIC X(30).
010200                 20  MEAL-INGREDIENT-COUNT PIC 99 COMP-3
010300                                                   VALUE ZERO.
010400                 20  INGREDIENT-ENTRY OCCURS 12 TIMES.
010500                     25  INGREDIENT-NAME     PIC X(30).
010600                     25  INGREDIENT-QTY      PIC S9(5)V99
010700                                              VALUE ZERO.
010800                     25  INGREDIENT-HAS-NUTRITION PIC X
010900                                              VALUE "N".
011000                         88 INGREDIENT-NUTRITION-PRESENT
011100                                              VALUE "Y".
011200                     25  INGREDIENT-CARBS-100G  PIC S9(3)V99
011300                                              VALUE ZERO.
011400                     25  INGREDIENT-FAT-100G    PIC S9(3)V99
011500                                              VALUE ZERO.
011600                     25  INGREDIENT-PROTEIN-100G PIC S9(3)V99
011700                                              VALUE ZERO.
011800                     25  FILLER              PIC X(10).
011900*
012000*----------- PER-INGREDIENT/MEAL/DAY/WEEK WORKING ACCUMULATORS --
012100*    CARRIED TO 4 DECIMALS INTERNALLY (SPEC CALLS FOR AT LEAST
012200*    4), ROUNDED TO 2 ONLY WHEN MOVED TO AN EDITED DISPLAY FIELD.
012300 01  WK-CALC-AREA.
012400     05  WK-CARB-TOTAL               PIC S9(7)V9(4) VALUE ZERO.
012500     05  WK-FAT-TOTAL                PIC S9(7)V9(4) VALUE ZERO.
012600     05  WK-PROTEIN-TOTAL            PIC S9(7)V9(4) VALUE ZERO.
012700     05  WK-CALORIE-TOTAL            PIC S9(7)V9(4) VALUE ZERO.
012800     05  WK-CARB-AVG                 PIC S9(7)V9(4) VALUE ZERO.
012900     05  WK-FAT-AVG                  PIC S9(7)V9(4) VALUE ZERO.
013000     05  WK-PROTEIN-AVG              PIC S9(7)V9(4) VALUE ZERO.
013100     05  WK-CALORIE-AVG              PIC S9(7)V9(4) VALUE ZERO.
013200     05  FILLER                      PIC X(08).
013300*
013400*----------- MERGED WEEKLY SHOPPING LIST -------------------------
013500 01  SHOP-LIST-TABLE.                                             KLP0411
013600     05  SHOP-LIST-COUNT             PIC 99   COMP-3 VALUE ZERO.
013700     05  SHOP-LIST-ENTRY OCCURS 84 TIMES.                         KLP0611
013800         10  SHOP-INGREDIENT-NAME    PIC X(30).
013900         10  SHOP-TOTAL-QTY          PIC S9(7)V99   VALUE ZERO.
014000         10  SHOP-HAS-NUTRITION      PIC X          VALUE "N".
014100             88 SHOP-NUTRITION-PRESENT  VALUE "Y".
014200         10  SHOP-CARBS-100G         PIC S9(3)V99   VALUE ZERO.
014300         10  SHOP-FAT-100G           PIC S9(3)V99   VALUE ZERO.
014400         10  SHOP-PROTEIN-100G       PIC S9(3)V99   VALUE ZERO.
014500         10  FILLER                  PIC X(09).
014600*
014700*----------- SCRATCH FIELDS USED BY THE PLNLOAD PARAGRAPHS -------
014800 01  WK-LOAD-WORK-AREA.
014900     05  WK-CMP-1                     PIC X(30) VALUE SPACES.
015000     05  WK-CMP-2                     PIC X(30) VALUE SPACES.
015010*    UPPERCASED COPIES USED WHEN THE ORIGINAL-CASE TEXT IN       DGH1208
015020*    WK-CMP-1/WK-CMP-2 STILL HAS TO BE STORED SOMEWHERE (THE     DGH1208
015030*    SHOPPING LIST MERGE), SO THE FOLD CAN'T BE DONE IN PLACE.   DGH1208
015040     05  WK-CMP-1-UC                  PIC X(30) VALUE SPACES.    DGH1208
015050     05  WK-CMP-2-UC                  PIC X(30) VALUE SPACES.    DGH1208
015100     05  WK-FOUND-SW                  PIC X     VALUE "N".
015200         88  WK-FOUND                     VALUE "Y".
015210*    SET WHEN ANY DAY IN THE CURRENT WEEK HAS A MEAL ON IT, SO     DGH1208
015220*    THE PLAN-FILE REWRITE KNOWS WHETHER TO WRITE THE ONE-LINE     DGH1208
015230*    WEEK PLACEHOLDER OR THE ACTUAL DAY/MEAL/INGREDIENT LINES.     DGH1208
015240     05  WK-ANY-MEALS-SW              PIC X     VALUE "N".         DGH1208
015250         88  WK-ANY-MEALS                 VALUE "Y".               DGH1208
015300     05  FILLER                       PIC X(08).
