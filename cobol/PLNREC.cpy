000100*****************************************************************
000200*    COPY MEMBER  PLNREC
000300*    RECORD LAYOUT FOR THE WEEKLY MEAL PLAN DATA FILE (PLAN-FILE)
000400*    AND THE WORKING-STORAGE AREA THE FILE IS UNSTRUNG INTO.
000500*    ONE RECORD PER INGREDIENT OCCURRENCE, OR A PLACEHOLDER
000600*    RECORD WHEN A WEEK/DAY/MEAL HAS NO CONTENT.  5 FIELDS WHEN
000700*    THE INGREDIENT CARRIES NO NUTRITION FIGURES, 8 FIELDS WHEN
000800*    IT DOES.
000900*-----------------------------------------------------------------
001000*    MODIFICATION HISTORY:
001100*    04/02/1991  RSM  ORIGINAL LAYOUT, REQUEST 91-118.
001200*    09/30/1992  RSM  ADDED THE 6-7-8 NUTRITION FIELDS SO DIETARY
001300*                     COUNSELING COULD PULL CARB/FAT/PROTEIN OFF
001400*                     THE SAME FILE INSTEAD OF A SIDE TABLE.
001500*    02/09/1999  TDW  Y2K - ANCHOR DATE ALREADY CCYY-MM-DD, NO
001600*                     CHANGE REQUIRED.  CHG PKG Y2K-0447.
001700*    06/17/2001  KLP  ADDED PLN-FIELD-COUNT AND THE 88-LEVELS SO
001800*                     CALLERS STOP COUNTING COMMAS BY HAND.
001900*****************************************************************
002000*
002100*    FD ENTRY (CODED IN THE CALLING PROGRAM AS:
002200*        FD  PLAN-FILE
002300*            LABEL RECORD STANDARD
002400*            DATA RECORD PLAN-REC.
002500*        01  PLAN-REC                    PIC X(132).
002600*
002700*----------- RAW UNSTRUNG FIELDS (COMMA-DELIMITED TEXT) ---------
002800 01  PLN-RECORD-AREA.
002900     05  PLN-ANCHOR-DATE             PIC X(10).
003000     05  PLN-ANCHOR-DATE-BRK REDEFINES PLN-ANCHOR-DATE.
003100         10  PLN-ANCHOR-YYYY         PIC X(04).
003200         10  PLN-ANCHOR-DASH-1       PIC X(01).
003300         10  PLN-ANCHOR-MM           PIC X(02).
003400         10  PLN-ANCHOR-DASH-2       PIC X(01).
003500         10  PLN-ANCHOR-DD           PIC X(02).
003600     05  PLN-DAY-NAME                PIC X(09).
003700         88  PLN-DAY-IS-EMPTY            VALUE "*".
003800     05  PLN-MEAL-NAME               PIC X(30).
003900         88  PLN-MEAL-IS-EMPTY           VALUE "*".
004000     05  PLN-INGREDIENT-NAME         PIC X(30).
004100         88  PLN-INGREDIENT-IS-EMPTY     VALUE "*".
004200     05  PLN-QTY-TEXT                PIC X(10).
004300         88  PLN-QTY-IS-EMPTY            VALUE "*".
004400     05  PLN-CARBS-TEXT              PIC X(08).
004500     05  PLN-FAT-TEXT                PIC X(08).
004600     05  PLN-PROTEIN-TEXT            PIC X(08).
004700     05  FILLER                      PIC X(15).
004800*
004900*----------- FIELD COUNT OF THE LINE LAST UNSTRUNG -------------
005000 01  PLN-FIELD-COUNT                 PIC 9 COMP-3 VALUE ZERO.     KLP0106
005100     88  PLN-RECORD-HAS-NUTRITION        VALUE 8.                 RSM9209
005200     88  PLN-RECORD-NO-NUTRITION         VALUE 5.                 RSM9209
005300*
005400*----------- CONVERTED NUMERIC WORKING FIELDS -------------------
005500*    BUILT FROM THE TEXT FIELDS ABOVE ONCE PLNVAL HAS PASSED THE
005600*    RECORD.  QTY IS GRAMS, CARB/FAT/PROTEIN ARE PER 100 GRAMS.
005700 01  PLN-NUMERIC-AREA.
005800     05  PLN-QTY-NUM                 PIC S9(5)V99 VALUE ZERO.
005900     05  PLN-CARBS-NUM               PIC S9(3)V99 VALUE ZERO.
006000     05  PLN-FAT-NUM                 PIC S9(3)V99 VALUE ZERO.
006100     05  PLN-PROTEIN-NUM             PIC S9(3)V99 VALUE ZERO.
006200     05  PLN-HAS-NUTRITION           PIC X        VALUE "N".
006300         88  PLN-NUTRITION-PRESENT       VALUE "Y".
006400     05  FILLER                      PIC X(05).
006500*
006600*----------- THE FIXED "NOTHING HERE" TOKEN ---------------------
006700 01  WS-EMPTY-PLACEHOLDER            PIC X        VALUE "*".
006800*
006900*----------- FILE STATUS AND LOAD-PHASE COUNTERS -----------------
007000 01  PLN-FILE-STATUS                 PIC XX       VALUE SPACES.
007100     88  PLN-OK                          VALUE "00".
007200     88  PLN-EOF                         VALUE "10".
007300 01  WS-PLN-LOAD-COUNTERS.
007400     05  WS-PLN-EOF-SW                PIC X   COMP-3 VALUE ZERO.
007500         88  WS-PLN-AT-EOF                    VALUE 1.
007600     05  WS-PLN-READ-CT               PIC 9(5) COMP-3 VALUE ZERO.
007700     05  WS-PLN-REJECT-CT             PIC 9(5) COMP-3 VALUE ZERO.
007800     05  WS-PLN-LOADED-CT             PIC 9(5) COMP-3 VALUE ZERO.
007900     05  WK-FIELD-TALLY               PIC 99  COMP-3 VALUE ZERO.
008000     05  FILLER                       PIC X(08).
008100*
008200*----------- TEXT-TO-NUMBER CONVERSION SCRATCH AREA --------------
008300*    USED TO TURN THE COMMA-FIELD TEXT (SIGN, DIGITS, ONE DECIMAL
008400*    POINT) INTO A SIGNED PACKED NUMBER WITHOUT AN INTRINSIC
008500*    FUNCTION - THE SIGN AND THE DECIMAL POINT ARE FOUND BY HAND.
008600 01  WK-CONVERT-AREA.
008700     05  WK-CVT-TEXT                  PIC X(10) VALUE SPACES.
008800     05  WK-CVT-SIGN-SW               PIC X     VALUE "+".
008900     05  WK-CVT-START                 PIC 9   COMP-3 VALUE 1.
009000     05  WK-CVT-POS                   PIC 99  COMP-3 VALUE ZERO.
009100     05  WK-CVT-DOT-POS               PIC 99  COMP-3 VALUE ZERO.
009200     05  WK-CVT-END-POS               PIC 99  COMP-3 VALUE 10.
009300     05  WK-CVT-END-FOUND-SW          PIC X     VALUE "N".
009400         88  WK-CVT-END-FOUND             VALUE "Y".
009500     05  WK-CVT-INT-LEN                PIC 99 COMP-3 VALUE ZERO.
009600     05  WK-CVT-FRAC-LEN               PIC 9  COMP-3 VALUE ZERO.
009700     05  WK-CVT-INT-TEXT               PIC X(07) VALUE ZEROES.
009800     05  WK-CVT-FRAC-TEXT              PIC X(02) VALUE "00".
009900     05  WK-CVT-INT-NUM                PIC 9(7)  COMP-3
010000                                                  VALUE ZERO.
010100     05  WK-CVT-FRAC-NUM               PIC 99    COMP-3
010200                                                  VALUE ZERO.
010300     05  WK-CVT-RESULT                 PIC S9(7)V99 COMP-3
010400                                                  VALUE ZERO.
010500     05  FILLER                        PIC X(08).
